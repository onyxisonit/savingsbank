000100***************************************************************  ACT00100
000200*                                                                 ACT00200
000300*    COPYBOOK:  ACCTCOPY                                          ACT00300
000400*    DESCRIPTION:  ACCOUNT MASTER RECORD - ONE ENTRY PER          ACT00400
000500*        CHECKING OR SAVINGS ACCOUNT.  LOADED INTO A WORKING      ACT00500
000600*        TABLE BY BANKPOST/BANKRPT, KEYED ON :TAG:-ID, AND        ACT00600
000700*        REWRITTEN FROM THE SAME TABLE AT END OF THE POSTING      ACT00700
000800*        RUN.  FIXED 132-BYTE RECORD ON ACCOUNT-MASTER.           ACT00800
002000*                                                                 ACT02000
002100*    :TAG:-BALANCE IS CARRIED AS SIGNED ZONED-DECIMAL TEXT ON     ACT02100
002200*        THE FLAT FILE (13 BYTES, SIGN OVERPUNCHED IN THE LOW-    ACT02200
002300*        ORDER BYTE) SO THE MASTER STAYS A PLAIN LINE-SEQUENTIAL  ACT02300
002400*        FILE.  THE CALLING PROGRAM RE-STRIKES THE VALUE INTO A   ACT02400
002500*        COMP-3 WORKING FIELD (SEE WS-ACCT-BALANCE-3 IN BANKPOST  ACT02500
002600*        AND BANKRPT) BEFORE DOING ANY ARITHMETIC ON IT.          ACT02600
002700*                                                                 ACT02700
002800*    CHANGE LOG                                                   ACT02800
002900*    ----------                                                   ACT02900
003000*    2003-04-14  RTRAN   NEW COPYBOOK FOR BANK CONSOLIDATION      ACT03000
003100*                        PROJECT (REQ BK-0117).                   ACT03100
003200*    2009-08-21  DKOSS    ACCT-TYPE WIDENED FROM X(4) TO X(8) TO  ACT03200
003300*                        HOLD 'CHECKING'/'SAVINGS' IN FULL, PER   ACT03300
003400*                        AUDIT FINDING BK-0402 (SHORT CODES HAD   ACT03400
003500*                        BEEN AMBIGUOUS ON THE OLD PRINT SET).    ACT03500
003510*    2012-03-19  MPELLA  ADDED OPEN-DATE, BRANCH-CODE AND AN     ACT03510
003520*                        ACCOUNT-STATUS BYTE WITH CONDITION      ACT03520
003530*                        NAMES SO A FROZEN OR CLOSED ACCOUNT      ACT03530
003540*                        CAN BE CARRIED ON THE MASTER WITHOUT     ACT03540
003550*                        A SEPARATE STATUS FILE (REQ BK-0473).    ACT03550
003560*    2012-04-02  MPELLA  :TAG:-BALANCE WIDENED FROM S9(9)V99 TO  ACT03560
003570*                        S9(11)V99 - THE PICTURE HAD FALLEN      ACT03570
003580*                        SHORT OF THE HEAD-OFFICE FIELD-WIDTH    ACT03580
003590*                        STANDARD FOR MASTER-FILE MONEY (REQ     ACT03590
003595*                        BK-0481).                                ACT03595
003600***************************************************************  ACT03600
003700     05  :TAG:-ID                PIC X(36).                       ACT03700
003800     05  :TAG:-CUST-ID           PIC X(36).                       ACT03800
003900     05  :TAG:-TYPE              PIC X(08).                       ACT03900
003910         88  :TAG:-CHECKING-ACCOUNT   VALUE 'CHECKING'.           ACT03910
003920         88  :TAG:-SAVINGS-ACCOUNT    VALUE 'SAVINGS '.           ACT03920
004000     05  :TAG:-BALANCE           PIC S9(11)V99.                   ACT04000
004010     05  :TAG:-OPEN-DATE         PIC 9(08)    VALUE ZERO.         ACT04010
004020     05  :TAG:-BRANCH-CODE       PIC X(04).                       ACT04020
004030     05  :TAG:-STATUS            PIC X(01)    VALUE 'O'.          ACT04030
004040         88  :TAG:-ACCT-OPEN          VALUE 'O'.                  ACT04040
004050         88  :TAG:-ACCT-CLOSED        VALUE 'C'.                  ACT04050
004060         88  :TAG:-ACCT-FROZEN        VALUE 'F'.                  ACT04060
004070     05  FILLER                  PIC X(26).                       ACT04070

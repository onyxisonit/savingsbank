000100***************************************************************  OPN00100
000200* LICENSED MATERIALS - PROPERTY OF FIRST CONSOLIDATED BANK       OPN00200
000300* ALL RIGHTS RESERVED                                            OPN00300
000400***************************************************************  OPN00400
000500 IDENTIFICATION DIVISION.                                        OPN00500
000600***************************************************************  OPN00600
000700 PROGRAM-ID.     BANKOPEN.                                       OPN00700
000800 AUTHOR.         R TRAN.                                          OPN00800
000900 INSTALLATION.   FIRST CONSOLIDATED BANK - DATA PROCESSING.      OPN00900
001000 DATE-WRITTEN.   11/03/1989.                                     OPN01000
001100 DATE-COMPILED.                                                  OPN01100
001200 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.      OPN01200
001300*                                                                OPN01300
001400***************************************************************  OPN01400
001500* PROGRAM:  BANKOPEN                                              OPN01500
001600*                                                                OPN01600
001700* ON-DEMAND ACCOUNT-OPENING JOB - SUBMITTED BY NEW ACCOUNTS      OPN01700
001800* WHEN A CUSTOMER OPENS ONE OR MORE NEW ACCOUNTS.  READS THE     OPN01800
001900* ACCTOPEN CARD FILE (ONE CARD PER ACCOUNT TO BE OPENED),        OPN01900
002000* VALIDATES EACH CARD'S CUSTOMER ID AGAINST THE CUSTOMER         OPN02000
002100* MASTER, AND REWRITES ACCOUNT-MASTER IN FULL - EXISTING         OPN02100
002200* ACCOUNTS COPIED THROUGH UNCHANGED, PLUS ONE NEW RECORD FOR     OPN02200
002300* EACH GOOD CARD - THE SAME "READ-THE-OLD-MASTER, WRITE-A-NEW-   OPN02300
002400* ONE" DISCIPLINE BANKPOST USES.  WHEN A CARD ASKS FOR A         OPN02400
002500* STARTING BALANCE ABOVE ZERO, ONE "INITIAL DEPOSIT" TRANSACTION OPN02500
002600* IS ALSO WRITTEN TO TRANSACTION-HISTORY SO THE NEW BALANCE      OPN02600
002700* SHOWS UP ON THE NEXT BANKRPT RUN THE SAME WAY A REGULAR        OPN02700
002800* DEPOSIT WOULD.                                                  OPN02800
002900*                                                                OPN02900
003000* NO WORKING TABLE IS KEPT FOR THE EXISTING ACCOUNTS - THIS JOB  OPN03000
003100* NEVER LOOKS ONE UP OR CHANGES ONE, SO EACH ACCOUNT-FILE        OPN03100
003200* RECORD IS COPIED STRAIGHT THROUGH TO ACCOUNT-FILE-OUT AS IT    OPN03200
003300* IS READ (SEE 750-COPY-OLD-ACCOUNTS).  THE CUSTOMER MASTER,     OPN03300
003400* WHICH IS LOOKED UP ONCE PER CARD, IS STILL LOADED INTO A       OPN03400
003500* TABLE (SEE 110-LOAD-CUSTOMER-TABLE).                            OPN03500
003600*                                                                OPN03600
003700* THIS SHOP HAS NO STANDING "NEXT ACCOUNT NUMBER" CONTROL FILE - OPN03700
003800* THE NEW ACCT-ID IS BUILT FROM THE RUN DATE PLUS A WITHIN-RUN   OPN03800
003900* SEQUENCE COUNTER (SEE 220-BUILD-NEW-ACCOUNT), THE SAME         OPN03900
004000* GENERATED-KEY TECHNIQUE BANKPOST USES FOR TXN-ID.               OPN04000
004100*                                                                OPN04100
004200* CHANGE LOG                                                      OPN04200
004300* ----------                                                      OPN04300
004400* 1989-11-03  RTRAN   INITIAL VERSION (REQ BK-0044).              OPN04400
004500* 1994-07-19  RTRAN   REJECTED CARDS NO LONGER STOP THE RUN -     OPN04500
004600*                     SKIP AND CONTINUE WITH THE NEXT CARD, LOG   OPN04600
004700*                     ON THE CONTROL REPORT (REQ BK-0091), SAME   OPN04700
004800*                     REJECT-AND-CONTINUE STYLE AS BANKPOST.      OPN04800
004900* 1998-11-30  DKOSS   Y2K REMEDIATION - CURRENT-YEAR EXPANDED     OPN04900
005000*                     TO 4 DIGITS IN THE GENERATED ACCT-ID (REQ   OPN05000
005100*                     BK-Y2K-004).                                OPN05100
005200* 2003-05-09  RTRAN   ACCOUNT BALANCE NOW STAGED COMP-3 BEFORE    OPN05200
005300*                     BEING EDITED OUT TO THE FLAT FILE, SAME     OPN05300
005400*                     CHANGE AS BANKPOST/BANKRPT (REQ BK-0117).   OPN05400
005500* 2011-02-09  DKOSS   MINIMUM STARTING BALANCE CHECK REMOVED -    OPN05500
005600*                     NEW ACCOUNTS PRODUCT NOW ALLOWS ZERO-       OPN05600
005700*                     BALANCE OPENINGS (REQ BK-0402).             OPN05700
005720* 2012-03-19  MPELLA  FILE-STATUS AND LOOKUP CELLS MOVED TO       OPN05720
005740*                     77-LEVELS PER DP STANDARDS REVIEW; REPORT   OPN05740
005760*                     HEADER PARAGRAPH RENUMBERED 705 AND FOLDED  OPN05760
005780*                     INTO THE FILE-OPEN PERFORMED RANGE (REQ     OPN05780
005800*                     BK-0473).                                  OPN05800
005820* 2012-04-02  MPELLA  TXN-TIMESTAMP STRING IN 230-WRITE-INITIAL-  OPN05820
005830*                     DEPOSIT WAS BUILT MM/DD/CCYY - RESTRUNG TO  OPN05830
005840*                     CCYY-MM-DDTHH:MM:SSZ TO MATCH THE FEED      OPN05840
005850*                     FORMAT THE DOWNSTREAM SYSTEMS EXPECT (REQ   OPN05850
005860*                     BK-0481).                                  OPN05860
005861* 2012-04-02  MPELLA  OPN-INITIAL-BALANCE AND WS-NEW-BALANCE-3    OPN05861
005862*                     WIDENED TO S9(11)V99 TO MATCH THE NEW       OPN05862
005863*                     ACCTCOPY BALANCE FIELD WIDTH (REQ BK-0481). OPN05863
005870***************************************************************  OPN05870
005900 ENVIRONMENT DIVISION.                                            OPN05900
006000***************************************************************  OPN06000
006100 CONFIGURATION SECTION.                                           OPN06100
006200 SOURCE-COMPUTER.  IBM-370.                                       OPN06200
006300 OBJECT-COMPUTER.  IBM-370.                                       OPN06300
006400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            OPN06400
006500 INPUT-OUTPUT SECTION.                                            OPN06500
006600 FILE-CONTROL.                                                    OPN06600
006700     SELECT OPEN-CARD-FILE   ASSIGN TO ACCTOPEN                   OPN06700
006800            ACCESS IS SEQUENTIAL                                  OPN06800
006900            FILE STATUS  IS  WS-CARDFILE-STATUS.                  OPN06900
007000     SELECT CUSTOMER-FILE    ASSIGN TO CUSTMSTR                   OPN07000
007100            ACCESS IS SEQUENTIAL                                  OPN07100
007200            FILE STATUS  IS  WS-CUSTFILE-STATUS.                  OPN07200
007300     SELECT ACCOUNT-FILE     ASSIGN TO ACCTFILE                   OPN07300
007400            ACCESS IS SEQUENTIAL                                  OPN07400
007500            FILE STATUS  IS  WS-ACCTFILE-STATUS.                  OPN07500
007600     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    OPN07600
007700            ACCESS IS SEQUENTIAL                                  OPN07700
007800            FILE STATUS  IS  WS-ACCTOUT-STATUS.                   OPN07800
007900     SELECT HISTORY-FILE     ASSIGN TO TRANHIST                   OPN07900
008000            ACCESS IS SEQUENTIAL                                  OPN08000
008100            FILE STATUS  IS  WS-HISTORY-STATUS.                   OPN08100
008200     SELECT REPORT-FILE      ASSIGN TO OPENRPT                    OPN08200
008300            FILE STATUS  IS  WS-REPORT-STATUS.                    OPN08300
008400***************************************************************  OPN08400
008500 DATA DIVISION.                                                   OPN08500
008600***************************************************************  OPN08600
008700 FILE SECTION.                                                    OPN08700
008800*                                                                OPN08800
008900 FD  OPEN-CARD-FILE                                                OPN08900
009000     RECORDING MODE IS F.                                         OPN09000
009100 01  OPN-CARD-RECORD.                                              OPN09100
009200     05  OPN-CUST-ID             PIC X(36).                       OPN09200
009300     05  OPN-ACCT-TYPE           PIC X(08).                       OPN09300
009400     05  OPN-INITIAL-BALANCE     PIC S9(11)V99.                   OPN09400
009500     05  FILLER                  PIC X(23).                       OPN09500
009600*                                                                OPN09600
009700 FD  CUSTOMER-FILE                                                 OPN09700
009800     RECORDING MODE IS F                                          OPN09800
009900     BLOCK CONTAINS 0 RECORDS.                                    OPN09900
010000 01  CST-FD-REC.                                                   OPN10000
010100     COPY CUSTCOPY REPLACING ==:TAG:== BY ==CST-FD==.             OPN10100
010200*                                                                OPN10200
010300 FD  ACCOUNT-FILE                                                  OPN10300
010400     RECORDING MODE IS F                                          OPN10400
010500     BLOCK CONTAINS 0 RECORDS.                                    OPN10500
010600 01  ACT-FD-REC.                                                   OPN10600
010700     COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACT-FD==.             OPN10700
010800*                                                                OPN10800
010900 FD  ACCOUNT-FILE-OUT                                              OPN10900
011000     RECORDING MODE IS F                                          OPN11000
011100     BLOCK CONTAINS 0 RECORDS.                                    OPN11100
011200 01  ACTOUT-REC.                                                   OPN11200
011300     COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACTOUT==.             OPN11300
011400*                                                                OPN11400
011500 FD  HISTORY-FILE                                                  OPN11500
011600     RECORDING MODE IS F                                          OPN11600
011700     BLOCK CONTAINS 0 RECORDS.                                    OPN11700
011800 01  TRANSACTION-RECORD.                                           OPN11800
011900     COPY TRANREC.                                                 OPN11900
012000*                                                                OPN12000
012100 FD  REPORT-FILE                                                   OPN12100
012200     RECORDING MODE IS F                                          OPN12200
012300     BLOCK CONTAINS 0 RECORDS.                                    OPN12300
012400 01  REPORT-RECORD               PIC X(132).                      OPN12400
012500***************************************************************  OPN12500
012600 WORKING-STORAGE SECTION.                                         OPN12600
012700***************************************************************  OPN12700
012800 01  SYSTEM-DATE-AND-TIME.                                        OPN12800
012900     05  CURRENT-DATE.                                            OPN12900
013000         10  CURRENT-CENT-YR         PIC 9(4).                    OPN13000
013100         10  CURRENT-MONTH           PIC 9(2).                    OPN13100
013200         10  CURRENT-DAY             PIC 9(2).                    OPN13200
013300     05  CURRENT-TIME.                                             OPN13300
013400         10  CURRENT-HOUR            PIC 9(2).                    OPN13400
013500         10  CURRENT-MINUTE          PIC 9(2).                    OPN13500
013600         10  CURRENT-SECOND          PIC 9(2).                    OPN13600
013700         10  CURRENT-HNDSEC          PIC 9(2).                    OPN13700
013800     05  CURRENT-CENT-YR-X REDEFINES CURRENT-CENT-YR              OPN13800
013900                                 PIC X(04).                       OPN13900
014000*                                                                OPN14000
014010*    FILE-STATUS AND LOOKUP CELLS ARE NOT PART OF ANY RECORD OR   OPN14010
014020*    TABLE ENTRY, SO THEY ARE CARRIED AS 77-LEVELS.               OPN14020
014100 77  WS-CARDFILE-STATUS          PIC X(02) VALUE SPACES.          OPN14100
014120 77  WS-CUSTFILE-STATUS          PIC X(02) VALUE SPACES.          OPN14120
014140 77  WS-ACCTFILE-STATUS          PIC X(02) VALUE SPACES.          OPN14140
014160 77  WS-ACCTOUT-STATUS           PIC X(02) VALUE SPACES.          OPN14160
014180 77  WS-HISTORY-STATUS           PIC X(02) VALUE SPACES.          OPN14180
014190 77  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.          OPN14190
014195 77  WS-LOOKUP-ID                PIC X(36).                       OPN14195
014197 77  WS-LOOKUP-IX                PIC S9(4) COMP VALUE +0.         OPN14197
014199 77  WS-LOOKUP-FOUND             PIC X(01) VALUE 'N'.             OPN14199
014200 01  WS-FIELDS.                                                    OPN14200
014800     05  WS-CUST-EOF             PIC X(01) VALUE 'N'.             OPN14800
014900     05  WS-ACCT-EOF             PIC X(01) VALUE 'N'.             OPN14900
015000     05  WS-CARD-EOF             PIC X(01) VALUE 'N'.             OPN15000
015100     05  FILLER                  PIC X(05).                       OPN15100
015200*                                                                OPN15200
015300 01  WS-SUBSCRIPTS.                                                OPN15300
015400     05  WS-CUST-NDX             PIC S9(4) COMP VALUE +0.         OPN15400
015500     05  WS-CUST-COUNT           PIC S9(4) COMP VALUE +0.         OPN15500
015550     05  FILLER                  PIC X(04).                       OPN15550
015900*                                                                OPN15900
016000 01  WS-ACCT-SEQ-AREA.                                             OPN16000
016100     05  WS-ACCT-SEQ             PIC S9(7) COMP-3 VALUE +0.       OPN16100
016200     05  WS-ACCT-SEQ-X REDEFINES WS-ACCT-SEQ                      OPN16200
016300                                 PIC X(04).                       OPN16300
016400     05  WS-ACCT-SEQ-ED          PIC 9(07) VALUE ZERO.            OPN16400
016500     05  FILLER                  PIC X(04).                       OPN16500
016600*                                                                OPN16600
016700 01  WS-NEW-ACCOUNT-AREA.                                          OPN16700
016800     05  WS-NEW-ACCT-ID          PIC X(36) VALUE SPACES.          OPN16800
016900     05  WS-NEW-BALANCE-3        PIC S9(11)V99 COMP-3 VALUE +0.   OPN16900
017000     05  FILLER                  PIC X(04).                       OPN17000
017100*                                                                OPN17100
017200 01  REPORT-TOTALS.                                                OPN17200
017300     05  NUM-CARDS-READ          PIC S9(7) COMP-3 VALUE +0.       OPN17300
017400     05  NUM-ACCOUNTS-OPENED     PIC S9(7) COMP-3 VALUE +0.       OPN17400
017500     05  NUM-CARDS-REJECTED      PIC S9(7) COMP-3 VALUE +0.       OPN17500
017600     05  FILLER                  PIC X(04).                       OPN17600
017700*                                                                OPN17700
017800***************************************************************  OPN17800
017900* CUSTOMER MASTER TABLE - LOADED BY 110, LOOKED UP BY 210/211.   OPN17900
018000***************************************************************  OPN18000
018100 01  WS-CUST-TABLE.                                                OPN18100
018200     05  WS-CUST-ENTRY OCCURS 1 TO 20000 TIMES                    OPN18200
018300                DEPENDING ON WS-CUST-COUNT                        OPN18300
018400                INDEXED BY WS-CUST-TAB-NDX.                       OPN18400
018500         COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CUST==.        OPN18500
018600*                                                                OPN18600
018700***************************************************************  OPN18700
018800* CONTROL-REPORT PRINT LINES (132 BYTES EACH)                    OPN18800
018900***************************************************************  OPN18900
019000 01  ERR-MSG-BAD-OPEN.                                             OPN19000
019100     05  FILLER                  PIC X(01) VALUE SPACE.           OPN19100
019200     05  FILLER                  PIC X(13) VALUE '*** REJECT: '.  OPN19200
019300     05  ERR-MSG-CUST-ID         PIC X(36).                       OPN19300
019400     05  FILLER                  PIC X(02) VALUE SPACES.          OPN19400
019500     05  ERR-MSG-REASON          PIC X(60).                       OPN19500
019600     05  FILLER                  PIC X(20) VALUE SPACES.          OPN19600
019700*                                                                OPN19700
019800 01  RPT-HEADER1.                                                  OPN19800
019900     05  FILLER                  PIC X(01) VALUE SPACE.           OPN19900
020000     05  FILLER                  PIC X(40)                       OPN20000
020100                 VALUE 'BANKOPEN ACCOUNT-OPENING RUN  DATE: '.    OPN20100
020200     05  RPT-MM                  PIC 99.                          OPN20200
020300     05  FILLER                  PIC X(01) VALUE '/'.             OPN20300
020400     05  RPT-DD                  PIC 99.                          OPN20400
020500     05  FILLER                  PIC X(01) VALUE '/'.             OPN20500
020600     05  RPT-CCYY                PIC 9999.                        OPN20600
020700     05  FILLER                  PIC X(81) VALUE SPACES.          OPN20700
020800*                                                                OPN20800
020900 01  RPT-STATS-DETAIL.                                             OPN20900
021000     05  FILLER                  PIC X(01) VALUE SPACE.           OPN21000
021100     05  RPT-STATS-LABEL         PIC X(30).                       OPN21100
021200     05  RPT-STATS-COUNT         PIC ZZZ,ZZZ,ZZ9.                  OPN21200
021300     05  FILLER                  PIC X(90) VALUE SPACES.          OPN21300
021400*                                                                OPN21400
021500***************************************************************  OPN21500
021600* DEBUGGING-LAB HOLDOVER - QUICK NUMERIC PEEK AT A CHARACTER      OPN21600
021700* FIELD FROM THE TERMINAL DURING AN INTERACTIVE TEST SESSION.    OPN21700
021800* NOT REFERENCED IN NORMAL PRODUCTION RUNS.                       OPN21800
021900***************************************************************  OPN21900
022000 01  ABEND-TEST                  PIC X(2).                        OPN22000
022100 01  ABEND-TEST-N REDEFINES ABEND-TEST                            OPN22100
022200                                 PIC S9(3) COMP-3.                OPN22200
022300*                                                                OPN22300
022400***************************************************************  OPN22400
022500 PROCEDURE DIVISION.                                               OPN22500
022600***************************************************************  OPN22600
022700*                                                                OPN22700
022800 000-MAIN.                                                         OPN22800
022900     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                       OPN22900
023000     ACCEPT CURRENT-TIME FROM TIME.                                OPN23000
023100     DISPLAY 'BANKOPEN STARTED DATE = ' CURRENT-MONTH '/'          OPN23100
023200            CURRENT-DAY '/' CURRENT-CENT-YR.                      OPN23200
023300     PERFORM 700-OPEN-FILES THRU 705-INIT-REPORT.                  OPN23300
023500     PERFORM 110-LOAD-CUSTOMER-TABLE.                              OPN23500
023600     PERFORM 750-COPY-OLD-ACCOUNTS.                                OPN23600
023700     PERFORM 710-READ-OPEN-CARD.                                   OPN23700
023800     PERFORM 100-PROCESS-OPEN-CARDS UNTIL WS-CARD-EOF = 'Y'.       OPN23800
023900     PERFORM 850-REPORT-OPEN-STATS.                                OPN23900
024000     PERFORM 790-CLOSE-FILES.                                      OPN24000
024100     DISPLAY 'BANKOPEN COMPLETED NORMALLY'.                        OPN24100
024200     GOBACK.                                                       OPN24200
024300*                                                                OPN24300
024400 100-PROCESS-OPEN-CARDS.                                           OPN24400
024500     ADD +1 TO NUM-CARDS-READ.                                     OPN24500
024600     PERFORM 200-VALIDATE-AND-OPEN.                                OPN24600
024700     PERFORM 710-READ-OPEN-CARD.                                   OPN24700
024800*                                                                 OPN24800
024900***************************************************************  OPN24900
025000* CUSTOMER TABLE LOAD                                              OPN25000
025100***************************************************************  OPN25100
025200 110-LOAD-CUSTOMER-TABLE.                                          OPN25200
025300     MOVE ZERO TO WS-CUST-COUNT.                                   OPN25300
025400     PERFORM 111-READ-CUSTOMER-FILE.                               OPN25400
025500     PERFORM 112-STORE-CUSTOMER-ENTRY UNTIL WS-CUST-EOF = 'Y'.     OPN25500
025600*                                                                OPN25600
025700 111-READ-CUSTOMER-FILE.                                           OPN25700
025800     READ CUSTOMER-FILE                                            OPN25800
025900        AT END MOVE 'Y' TO WS-CUST-EOF                             OPN25900
026000     END-READ.                                                     OPN26000
026100*                                                                OPN26100
026200 112-STORE-CUSTOMER-ENTRY.                                         OPN26200
026300     ADD +1 TO WS-CUST-COUNT.                                      OPN26300
026400     SET WS-CUST-TAB-NDX TO WS-CUST-COUNT.                         OPN26400
026500     MOVE CST-FD-ID          TO WS-CUST-ID(WS-CUST-TAB-NDX).       OPN26500
026600     MOVE CST-FD-NAME        TO WS-CUST-NAME(WS-CUST-TAB-NDX).     OPN26600
026700     MOVE CST-FD-EMAIL       TO WS-CUST-EMAIL(WS-CUST-TAB-NDX).    OPN26700
026800     PERFORM 111-READ-CUSTOMER-FILE.                               OPN26800
026900*                                                                OPN26900
027000***************************************************************  OPN27000
027100* STRAIGHT-THROUGH COPY OF THE EXISTING ACCOUNT MASTER - NO      OPN27100
027200* TABLE NEEDED, THIS JOB NEVER LOOKS ONE OF THESE UP.             OPN27200
027300***************************************************************  OPN27300
027400 750-COPY-OLD-ACCOUNTS.                                            OPN27400
027500     PERFORM 751-READ-ACCOUNT-FILE.                                OPN27500
027600     PERFORM 752-COPY-ONE-ACCOUNT UNTIL WS-ACCT-EOF = 'Y'.         OPN27600
027700*                                                                OPN27700
027800 751-READ-ACCOUNT-FILE.                                            OPN27800
027900     READ ACCOUNT-FILE                                             OPN27900
028000        AT END MOVE 'Y' TO WS-ACCT-EOF                             OPN28000
028100     END-READ.                                                     OPN28100
028200*                                                                OPN28200
028300 752-COPY-ONE-ACCOUNT.                                             OPN28300
028400     MOVE ACT-FD-ID          TO ACTOUT-ID.                         OPN28400
028500     MOVE ACT-FD-CUST-ID     TO ACTOUT-CUST-ID.                    OPN28500
028600     MOVE ACT-FD-TYPE        TO ACTOUT-TYPE.                       OPN28600
028700     MOVE ACT-FD-BALANCE     TO ACTOUT-BALANCE.                    OPN28700
028800     WRITE ACTOUT-REC.                                             OPN28800
028900     PERFORM 751-READ-ACCOUNT-FILE.                                OPN28900
029000*                                                                OPN29000
029100***************************************************************  OPN29100
029200* PER-CARD VALIDATION AND ACCOUNT CREATION                        OPN29200
029300***************************************************************  OPN29300
029400 200-VALIDATE-AND-OPEN.                                            OPN29400
029500     MOVE OPN-CUST-ID TO WS-LOOKUP-ID.                             OPN29500
029600     PERFORM 210-LOOKUP-CUSTOMER.                                  OPN29600
029700     IF WS-LOOKUP-FOUND = 'Y'                                      OPN29700
029800        PERFORM 220-BUILD-NEW-ACCOUNT                              OPN29800
029900        ADD +1 TO NUM-ACCOUNTS-OPENED                              OPN29900
030000        IF OPN-INITIAL-BALANCE > ZERO                              OPN30000
030100            PERFORM 230-WRITE-INITIAL-DEPOSIT                      OPN30100
030200        END-IF                                                     OPN30200
030300     ELSE                                                          OPN30300
030400        MOVE 'CUSTOMER DOES NOT EXIST' TO ERR-MSG-REASON           OPN30400
030500        PERFORM 299-REPORT-BAD-OPEN                                OPN30500
030600     END-IF.                                                       OPN30600
030700*                                                                OPN30700
030800 210-LOOKUP-CUSTOMER.                                              OPN30800
030900     MOVE 'N' TO WS-LOOKUP-FOUND.                                  OPN30900
031000     PERFORM 211-SEARCH-ONE-CUSTOMER                               OPN31000
031100             VARYING WS-CUST-NDX FROM 1 BY 1                       OPN31100
031200             UNTIL WS-CUST-NDX > WS-CUST-COUNT                     OPN31200
031300                OR WS-LOOKUP-FOUND = 'Y'.                          OPN31300
031400*                                                                OPN31400
031500 211-SEARCH-ONE-CUSTOMER.                                          OPN31500
031600     SET WS-CUST-TAB-NDX TO WS-CUST-NDX.                           OPN31600
031700     IF WS-CUST-ID(WS-CUST-TAB-NDX) = WS-LOOKUP-ID                 OPN31700
031800        SET WS-LOOKUP-IX TO WS-CUST-TAB-NDX                        OPN31800
031900        MOVE 'Y' TO WS-LOOKUP-FOUND                                OPN31900
032000     END-IF.                                                       OPN32000
032100*                                                                OPN32100
032200 220-BUILD-NEW-ACCOUNT.                                            OPN32200
032300     ADD +1 TO WS-ACCT-SEQ.                                        OPN32300
032400     MOVE WS-ACCT-SEQ TO WS-ACCT-SEQ-ED.                           OPN32400
032500     MOVE SPACES TO WS-NEW-ACCT-ID.                                OPN32500
032600     STRING CURRENT-CENT-YR-X DELIMITED BY SIZE                    OPN32600
032700            '-' DELIMITED BY SIZE                                  OPN32700
032800            CURRENT-MONTH DELIMITED BY SIZE                        OPN32800
032900            CURRENT-DAY DELIMITED BY SIZE                          OPN32900
033000            '-' DELIMITED BY SIZE                                  OPN33000
033100            WS-ACCT-SEQ-ED DELIMITED BY SIZE                       OPN33100
033200         INTO WS-NEW-ACCT-ID.                                      OPN33200
033300     IF OPN-INITIAL-BALANCE > ZERO                                 OPN33300
033400        MOVE OPN-INITIAL-BALANCE TO WS-NEW-BALANCE-3               OPN33400
033500     ELSE                                                          OPN33500
033600        MOVE ZERO TO WS-NEW-BALANCE-3                              OPN33600
033700     END-IF.                                                       OPN33700
033800     MOVE WS-NEW-ACCT-ID   TO ACTOUT-ID.                           OPN33800
033900     MOVE OPN-CUST-ID      TO ACTOUT-CUST-ID.                      OPN33900
034000     MOVE OPN-ACCT-TYPE    TO ACTOUT-TYPE.                         OPN34000
034100     MOVE WS-NEW-BALANCE-3 TO ACTOUT-BALANCE.                      OPN34100
034200     WRITE ACTOUT-REC.                                             OPN34200
034300     IF WS-ACCTOUT-STATUS NOT = '00'                               OPN34300
034400        MOVE OPN-CUST-ID TO ERR-MSG-CUST-ID                        OPN34400
034500        MOVE 'ACCOUNT-FILE-OUT I/O ERROR ON WRITE' TO              OPN34500
034600                     ERR-MSG-REASON                                OPN34600
034700        PERFORM 299-REPORT-BAD-OPEN                                OPN34700
034800     END-IF.                                                       OPN34800
034900*                                                                OPN34900
035000 230-WRITE-INITIAL-DEPOSIT.                                        OPN35000
035100     MOVE SPACES TO TRANSACTION-RECORD.                            OPN35100
035200     STRING CURRENT-CENT-YR-X DELIMITED BY SIZE                    OPN35200
035300            '-DEP-' DELIMITED BY SIZE                              OPN35300
035400            WS-ACCT-SEQ-ED DELIMITED BY SIZE                       OPN35400
035500         INTO TXN-ID.                                              OPN35500
035600     STRING CURRENT-CENT-YR DELIMITED BY SIZE                      OPN35600
035700            '-' DELIMITED BY SIZE                                  OPN35700
035800            CURRENT-MONTH DELIMITED BY SIZE                        OPN35800
035900            '-' DELIMITED BY SIZE                                  OPN35900
036000            CURRENT-DAY  DELIMITED BY SIZE                         OPN36000
036010            'T' DELIMITED BY SIZE                                  OPN36010
036200            CURRENT-HOUR DELIMITED BY SIZE                         OPN36200
036300            ':' DELIMITED BY SIZE                                  OPN36300
036400            CURRENT-MINUTE DELIMITED BY SIZE                       OPN36400
036500            ':' DELIMITED BY SIZE                                  OPN36500
036600            CURRENT-SECOND DELIMITED BY SIZE                       OPN36600
036610            'Z' DELIMITED BY SIZE                                  OPN36610
036700         INTO TXN-TIMESTAMP.                                       OPN36700
036800     STRING CURRENT-CENT-YR DELIMITED BY SIZE                      OPN36800
036900            '-' DELIMITED BY SIZE                                  OPN36900
037000            CURRENT-MONTH DELIMITED BY SIZE                        OPN37000
037100            '-' DELIMITED BY SIZE                                  OPN37100
037200            CURRENT-DAY DELIMITED BY SIZE                          OPN37200
037300         INTO TXN-BUSINESS-DATE.                                   OPN37300
037400     MOVE 'DEPOSIT'        TO TXN-TYPE.                            OPN37400
037500     MOVE SPACES           TO TXN-FROM-ACCT-ID.                    OPN37500
037600     MOVE WS-NEW-ACCT-ID   TO TXN-TO-ACCT-ID.                      OPN37600
037700     MOVE OPN-INITIAL-BALANCE TO TXN-AMOUNT.                       OPN37700
037800     MOVE 'Initial deposit' TO TXN-DESCRIPTION.                    OPN37800
037900     WRITE TRANSACTION-RECORD.                                     OPN37900
038000     IF WS-HISTORY-STATUS NOT = '00'                               OPN38000
038100        MOVE OPN-CUST-ID TO ERR-MSG-CUST-ID                        OPN38100
038200        MOVE 'HISTORY-FILE I/O ERROR ON WRITE' TO ERR-MSG-REASON   OPN38200
038300        PERFORM 299-REPORT-BAD-OPEN                                OPN38300
038400     END-IF.                                                       OPN38400
038500*                                                                OPN38500
038600 299-REPORT-BAD-OPEN.                                              OPN38600
038700     ADD +1 TO NUM-CARDS-REJECTED.                                 OPN38700
038800     MOVE OPN-CUST-ID TO ERR-MSG-CUST-ID.                          OPN38800
038900     WRITE REPORT-RECORD FROM ERR-MSG-BAD-OPEN.                    OPN38900
039000*                                                                OPN39000
039100***************************************************************  OPN39100
039200* FILE OPEN / READ / CLOSE                                        OPN39200
039300***************************************************************  OPN39300
039400 700-OPEN-FILES.                                                   OPN39400
039500     OPEN INPUT    OPEN-CARD-FILE                                  OPN39500
039600                   CUSTOMER-FILE                                   OPN39600
039700                   ACCOUNT-FILE                                    OPN39700
039800          OUTPUT   ACCOUNT-FILE-OUT                                OPN39800
039900                   HISTORY-FILE                                    OPN39900
040000                   REPORT-FILE.                                    OPN40000
040100     IF WS-CARDFILE-STATUS NOT = '00'                              OPN40100
040200        DISPLAY 'OPEN-CARD-FILE OPEN ERROR. STATUS: '              OPN40200
040300                 WS-CARDFILE-STATUS                                OPN40300
040400        MOVE 16 TO RETURN-CODE                                     OPN40400
040500        MOVE 'Y' TO WS-CARD-EOF                                    OPN40500
040600     END-IF.                                                       OPN40600
040700     IF WS-CUSTFILE-STATUS NOT = '00'                              OPN40700
040800        DISPLAY 'CUSTOMER-FILE OPEN ERROR. STATUS: '               OPN40800
040900                 WS-CUSTFILE-STATUS                                OPN40900
041000        MOVE 16 TO RETURN-CODE                                     OPN41000
041100     END-IF.                                                       OPN41100
041200     IF WS-ACCTFILE-STATUS NOT = '00'                              OPN41200
041300        DISPLAY 'ACCOUNT-FILE OPEN ERROR. STATUS: '                OPN41300
041400                 WS-ACCTFILE-STATUS                                OPN41400
041500        MOVE 16 TO RETURN-CODE                                     OPN41500
041600        MOVE 'Y' TO WS-ACCT-EOF                                    OPN41600
041700     END-IF.                                                       OPN41700
041750*                                                                OPN41750
041760***************************************************************  OPN41760
041770* CONTROL REPORT HEADER - FALLS INTO THIS PARAGRAPH RIGHT AFTER   OPN41770
041780* THE FILE OPENS SO THE RANGED PERFORM AT 000-MAIN COVERS BOTH.   OPN41780
041790***************************************************************  OPN41790
041800 705-INIT-REPORT.                                                 OPN41800
041810     MOVE CURRENT-CENT-YR TO RPT-CCYY.                             OPN41810
041820     MOVE CURRENT-MONTH   TO RPT-MM.                               OPN41820
041830     MOVE CURRENT-DAY     TO RPT-DD.                               OPN41830
041840     WRITE REPORT-RECORD FROM RPT-HEADER1.                         OPN41840
041850*                                                                OPN41850
041900 710-READ-OPEN-CARD.                                               OPN41900
042000     READ OPEN-CARD-FILE                                           OPN42000
042100        AT END MOVE 'Y' TO WS-CARD-EOF                             OPN42100
042200     END-READ.                                                     OPN42200
042300*                                                                OPN42300
042400 790-CLOSE-FILES.                                                  OPN42400
042500     CLOSE OPEN-CARD-FILE                                          OPN42500
042600           CUSTOMER-FILE                                           OPN42600
042700           ACCOUNT-FILE                                            OPN42700
042800           ACCOUNT-FILE-OUT                                        OPN42800
042900           HISTORY-FILE                                            OPN42900
043000           REPORT-FILE.                                            OPN43000
043100*                                                                OPN43100
043200***************************************************************  OPN43200
043300* CONTROL REPORT TRAILER                                          OPN43300
043400***************************************************************  OPN43400
044100 850-REPORT-OPEN-STATS.                                            OPN44100
044200     MOVE 'CARDS READ' TO RPT-STATS-LABEL.                         OPN44200
044300     MOVE NUM-CARDS-READ TO RPT-STATS-COUNT.                       OPN44300
044400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                    OPN44400
044500     MOVE 'ACCOUNTS OPENED' TO RPT-STATS-LABEL.                    OPN44500
044600     MOVE NUM-ACCOUNTS-OPENED TO RPT-STATS-COUNT.                  OPN44600
044700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                    OPN44700
044800     MOVE 'CARDS REJECTED' TO RPT-STATS-LABEL.                     OPN44800
044900     MOVE NUM-CARDS-REJECTED TO RPT-STATS-COUNT.                   OPN44900
045000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                    OPN45000

000100***************************************************************  APL00100
000200* LICENSED MATERIALS - PROPERTY OF FIRST CONSOLIDATED BANK       APL00200
000300* ALL RIGHTS RESERVED                                            APL00300
000400***************************************************************  APL00400
000500 IDENTIFICATION DIVISION.                                        APL00500
000600***************************************************************  APL00600
000700 PROGRAM-ID.     BANKAPPL.                                       APL00700
000800 AUTHOR.         R TRAN.                                         APL00800
000900 INSTALLATION.   FIRST CONSOLIDATED BANK - DATA PROCESSING.      APL00900
001000 DATE-WRITTEN.   04/14/1988.                                     APL01000
001100 DATE-COMPILED.                                                  APL01100
001200 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.      APL01200
001300*                                                                APL01300
001400***************************************************************  APL01400
001500*                                                                APL01500
001600*    PROGRAM:  BANKAPPL                                          APL01600
001700*                                                                APL01700
001800*    REMARKS:  APPLIES A SINGLE TRANSACTION REQUEST (DEPOSIT,     APL01800
001900*        WITHDRAWAL, PAYMENT OR TRANSFER) TO THE ACCOUNT TABLE   APL01900
002000*        ENTRY OR ENTRIES SUPPLIED BY THE CALLER.  DOES NOT      APL02000
002100*        TOUCH ANY FILE - THE CALLER (BANKPOST) OWNS THE         APL02100
002200*        ACCOUNT TABLE, LOOKS UP THE FROM/TO ENTRIES BY          APL02200
002300*        ACCT-ID BEFORE CALLING, AND WRITES THE POSTED           APL02300
002400*        TRANSACTION-HISTORY RECORD AFTER A SUCCESSFUL RETURN.   APL02400
002500*                                                                APL02500
002600*        CALLED AS:                                              APL02600
002700*           CALL 'BANKAPPL' USING LK-TX-REQUEST                  APL02700
002800*                                 LK-FROM-ACCOUNT LK-FROM-FOUND  APL02800
002900*                                 LK-TO-ACCOUNT   LK-TO-FOUND    APL02900
003000*                                 LK-TRAN-OK      LK-TRAN-MSG.   APL03000
003100*                                                                APL03100
003200*        LK-TRAN-OK RETURNS 'Y' AND THE BALANCE FIELD(S) OF      APL03200
003300*        THE ACCOUNT ENTRY (ENTRIES) ARE UPDATED IN PLACE, OR    APL03300
003400*        RETURNS 'N' WITH LK-TRAN-MSG SET AND NEITHER BALANCE    APL03400
003500*        TOUCHED - A REJECTED TRANSFER LEAVES BOTH SIDES ALONE.  APL03500
003600*                                                                APL03600
003700*    CHANGE LOG                                                  APL03700
003800*    ----------                                                  APL03800
003900*    1988-04-14  RTRAN   INITIAL VERSION - DEPOSIT/WITHDRAWAL     APL03900
004000*                        ONLY (REQ BK-0117).                     APL04000
004100*    1990-09-03  RTRAN   ADDED PAYMENT RULE FOR THE NEW BILL-     APL04100
004200*                        PAY FEED (REQ BK-0164).                 APL04200
004300*    1993-01-11  DKOSS    ADDED TRANSFER RULE - SINGLE POSTED     APL04300
004400*                        RECORD PER TRANSFER, NOT TWO, PER       APL04400
004500*                        AUDIT REQUEST BK-0210.                  APL04500
004600*    1998-11-30  DKOSS    Y2K REMEDIATION - NO DATE FIELDS IN     APL04600
004700*                        THIS MODULE, VERIFIED CLEAN, NO CODE     APL04700
004800*                        CHANGE REQUIRED (REQ BK-Y2K-004).        APL04800
004900*    2004-06-08  MPELLA   REJECT MESSAGE TEXT ALIGNED TO THE      APL04900
005000*                        WORDING IN THE NEW TELLER-SCREEN         APL05000
005100*                        HELP FILE (REQ BK-0331).                 APL05100
005200*    2011-02-09  DKOSS    AMOUNT FIELDS WIDENED TO S9(8)V99/      APL05200
005300*                        S9(9)V99 TO MATCH TRANREQ/ACCTWRK        APL05300
005400*                        CHANGE BK-0455.                         APL05400
005410*    2012-03-19  MPELLA   DIAGNOSTIC AND REJECT COUNTERS MOVED    APL05410
005420*                        TO 77-LEVELS PER DP STANDARDS REVIEW;    APL05420
005430*                        CALL-ENTRY SETUP SPLIT INTO ITS OWN      APL05430
005440*                        PERFORMED RANGE (REQ BK-0473).           APL05440
005450*    2012-04-02  MPELLA   WORKING AMOUNT FIELDS WIDENED AGAIN, TO APL05450
005460*                        S9(11)V99 COMP-3, TO MATCH THE NEW       APL05460
005470*                        ACCTCOPY/ACCTWRK/TRANREQ FIELD WIDTH     APL05470
005480*                        STANDARD (REQ BK-0481).                  APL05480
005500***************************************************************  APL05500
005600 ENVIRONMENT DIVISION.                                           APL05600
005700 CONFIGURATION SECTION.                                          APL05700
005800 SOURCE-COMPUTER.  IBM-370.                                      APL05800
005900 OBJECT-COMPUTER.  IBM-370.                                      APL05900
006000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                           APL06000
006100***************************************************************  APL06100
006200 DATA DIVISION.                                                  APL06200
006300***************************************************************  APL06300
006400 WORKING-STORAGE SECTION.                                        APL06400
006500*                                                                APL06500
006510*    DIAGNOSTIC AND EDIT-REJECT COUNTERS BELONG TO NO PARTICULAR APL06510
006520*    RECORD, SO THEY ARE CARRIED AS 77-LEVELS.                   APL06520
006530 77  WS-DIAG-COUNT               PIC S9(4) COMP VALUE +0.        APL06530
006540 77  WS-REJECT-COUNT             PIC S9(4) COMP VALUE +0.        APL06540
006600 01  WS-DIAG-AREA.                                                APL06600
006700     05  WS-DIAG-RC              PIC X(02)  VALUE SPACES.        APL06700
006800     05  WS-DIAG-RC-N REDEFINES WS-DIAG-RC                       APL06800
006900                                 PIC 9(02).                      APL06900
006950     05  FILLER                  PIC X(02).                      APL06950
007100*                                                                APL07100
007200 01  WS-AMOUNT-WORK.                                              APL07200
007300     05  WS-AMT-3                PIC S9(11)V99 COMP-3 VALUE +0.  APL07300
007400     05  WS-AMT-BYTES REDEFINES WS-AMT-3                         APL07400
007500                                 PIC X(07).                      APL07500
007600*                                                                APL07600
007700 01  WS-SNAPSHOT-AREA.                                            APL07700
007800     05  WS-FROM-BAL-BEFORE      PIC S9(11)V99 COMP-3 VALUE +0.  APL07800
007900     05  WS-FROM-BAL-DUMP REDEFINES WS-FROM-BAL-BEFORE           APL07900
008000                                 PIC X(07).                      APL08000
008100*                                                                APL08100
008200***************************************************************  APL08200
008300 LINKAGE SECTION.                                                APL08300
008400***************************************************************  APL08400
008500 01  LK-TX-REQUEST.                                               APL08500
008600     COPY TRANREQ.                                                APL08600
008700*                                                                APL08700
008800 01  LK-FROM-ACCOUNT.                                             APL08800
008900     COPY ACCTWRK REPLACING ==:TAG:== BY ==FRACC==.               APL08900
009000*                                                                APL09000
009100 01  LK-FROM-FOUND               PIC X(01).                       APL09100
009200*                                                                APL09200
009300 01  LK-TO-ACCOUNT.                                                APL09300
009400     COPY ACCTWRK REPLACING ==:TAG:== BY ==TOACC==.               APL09400
009500*                                                                APL09500
009600 01  LK-TO-FOUND                 PIC X(01).                       APL09600
009700*                                                                APL09700
009800 01  LK-TRAN-OK                  PIC X(01).                       APL09800
009900 01  LK-TRAN-MSG                 PIC X(50).                       APL09900
010000*                                                                APL10000
010100***************************************************************  APL10100
010200 PROCEDURE DIVISION USING LK-TX-REQUEST                          APL10200
010300                          LK-FROM-ACCOUNT LK-FROM-FOUND           APL10300
010400                          LK-TO-ACCOUNT   LK-TO-FOUND             APL10400
010500                          LK-TRAN-OK      LK-TRAN-MSG.            APL10500
010600***************************************************************  APL10600
010700*                                                                APL10700
010800 000-APPLY-ONE-TRANSACTION.                                       APL10800
010850     PERFORM 005-INIT-REQUEST THRU 006-EXIT.                     APL10850
011200*                                                                APL11200
011300     EVALUATE TX-TYPE                                             APL11300
011400        WHEN 'DEPOSIT'                                            APL11400
011500            PERFORM 210-APPLY-DEPOSIT                             APL11500
011600        WHEN 'WITHDRAWAL'                                         APL11600
011700            PERFORM 220-APPLY-WITHDRAWAL                          APL11700
011800        WHEN 'PAYMENT'                                            APL11800
011900            PERFORM 230-APPLY-PAYMENT                             APL11900
012000        WHEN 'TRANSFER'                                           APL12000
012100            PERFORM 240-APPLY-TRANSFER                            APL12100
012200        WHEN OTHER                                                APL12200
012250            ADD +1 TO WS-REJECT-COUNT                             APL12250
012300            MOVE 'UNRECOGNIZED TRANSACTION TYPE' TO LK-TRAN-MSG   APL12300
012400     END-EVALUATE.                                                APL12400
012500*                                                                APL12500
012600     GOBACK.                                                      APL12600
012700*                                                                APL12700
012710 005-INIT-REQUEST.                                                APL12710
012720*        CLEARS THE RETURN AREA AND BUMPS THE CALL COUNTER        APL12720
012730*        BEFORE THE EVALUATE ABOVE ROUTES TO THE RIGHT POSTING    APL12730
012740*        RULE - PULLED OUT SO THE OPEN OF EACH CALL IS ITS OWN    APL12740
012750*        PERFORMED RANGE FOR THE DEBUGGING LAB TRACE.             APL12750
012760     MOVE SPACES TO LK-TRAN-MSG.                                  APL12760
012770     MOVE 'N'     TO LK-TRAN-OK.                                  APL12770
012780     ADD +1 TO WS-DIAG-COUNT.                                     APL12780
012790 006-EXIT.                                                        APL12790
012795     EXIT.                                                        APL12795
012798*                                                                APL12798
012800 210-APPLY-DEPOSIT.                                                APL12800
012900*        DEPOSIT EDIT/POST RULE - REQ BK-0117.                    APL12900
013000     IF TX-AMOUNT NOT > ZERO                                      APL13000
013100         MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE' TO LK-TRAN-MSG    APL13100
013200     ELSE                                                          APL13200
013300         IF LK-TO-FOUND NOT = 'Y'                                  APL13300
013400             MOVE 'ACCOUNT DOES NOT EXIST' TO LK-TRAN-MSG          APL13400
013500         ELSE                                                       APL13500
013600             ADD TX-AMOUNT TO TOACC-BALANCE-3                     APL13600
013700             MOVE 'Y' TO LK-TRAN-OK                                APL13700
013800         END-IF                                                    APL13800
013900     END-IF.                                                       APL13900
014000*                                                                 APL14000
014100 220-APPLY-WITHDRAWAL.                                            APL14100
014200*        WITHDRAWAL EDIT/POST RULE - REQ BK-0117.                 APL14200
014300     IF TX-AMOUNT NOT > ZERO                                       APL14300
014400         MOVE 'WITHDRAWAL AMOUNT MUST BE POSITIVE' TO LK-TRAN-MSG APL14400
014500     ELSE                                                          APL14500
014600         IF LK-FROM-FOUND NOT = 'Y'                                APL14600
014700             MOVE 'ACCOUNT DOES NOT EXIST' TO LK-TRAN-MSG          APL14700
014800         ELSE                                                       APL14800
014900             MOVE FRACC-BALANCE-3 TO WS-FROM-BAL-BEFORE            APL14900
015000             IF FRACC-BALANCE-3 < TX-AMOUNT                        APL15000
015100                 MOVE 'INSUFFICIENT FUNDS FOR WITHDRAWAL'          APL15100
015200                                            TO LK-TRAN-MSG         APL15200
015300             ELSE                                                   APL15300
015400                 SUBTRACT TX-AMOUNT FROM FRACC-BALANCE-3           APL15400
015500                 MOVE 'Y' TO LK-TRAN-OK                            APL15500
015600             END-IF                                                 APL15600
015700         END-IF                                                     APL15700
015800     END-IF.                                                        APL15800
015900*                                                                  APL15900
016000 230-APPLY-PAYMENT.                                                 APL16000
016100*        BILL-PAY EDIT/POST RULE - REQ BK-0164.  A PAYMENT LEAVES  APL16100
016200*        THE BANK ENTIRELY (EXTERNAL PAYEE) - NO TO-ACCOUNT.       APL16200
016300     IF TX-FROM-ACCT-ID = SPACES                                    APL16300
016400         MOVE 'ACCOUNT DOES NOT EXIST' TO LK-TRAN-MSG               APL16400
016500     ELSE                                                            APL16500
016600         IF TX-AMOUNT NOT > ZERO                                     APL16600
016700             MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'         APL16700
016800                                            TO LK-TRAN-MSG           APL16800
016900         ELSE                                                        APL16900
017000             IF LK-FROM-FOUND NOT = 'Y'                              APL17000
017100                 MOVE 'ACCOUNT DOES NOT EXIST' TO LK-TRAN-MSG        APL17100
017200             ELSE                                                    APL17200
017300                 IF FRACC-BALANCE-3 < TX-AMOUNT                      APL17300
017400                     MOVE 'INSUFFICIENT FUNDS IN THE ACCOUNT'        APL17400
017500                                            TO LK-TRAN-MSG           APL17500
017600                 ELSE                                                 APL17600
017700                     SUBTRACT TX-AMOUNT FROM FRACC-BALANCE-3         APL17700
017800                     MOVE 'Y' TO LK-TRAN-OK                          APL17800
017900                 END-IF                                              APL17900
018000             END-IF                                                  APL18000
018100         END-IF                                                      APL18100
018200     END-IF.                                                         APL18200
018300*                                                                   APL18300
018400 240-APPLY-TRANSFER.                                                 APL18400
018500*        ACCOUNT-TO-ACCOUNT TRANSFER RULE - REQ BK-0210.  BOTH      APL18500
018600*        SIDES ARE MUTATED TOGETHER OR NOT AT ALL - NO PARTIAL      APL18600
018650*        POSTING.                                                  APL18650
018700     IF TX-FROM-ACCT-ID = SPACES OR TX-TO-ACCT-ID = SPACES          APL18700
018800         OR TX-FROM-ACCT-ID = TX-TO-ACCT-ID                         APL18800
018900         MOVE 'CANNOT TRANSFER TO THE SAME ACCOUNT'                 APL18900
019000                                            TO LK-TRAN-MSG          APL19000
019100     ELSE                                                            APL19100
019200         IF TX-AMOUNT NOT > ZERO                                     APL19200
019300             MOVE 'TRANSFER AMOUNT MUST BE GREATER THAN ZERO'        APL19300
019400                                            TO LK-TRAN-MSG           APL19400
019500         ELSE                                                        APL19500
019600             IF LK-FROM-FOUND NOT = 'Y' OR LK-TO-FOUND NOT = 'Y'     APL19600
019700                 MOVE 'ONE OR BOTH ACCOUNTS DO NOT EXIST'            APL19700
019800                                            TO LK-TRAN-MSG           APL19800
019900             ELSE                                                    APL19900
020000                 IF FRACC-BALANCE-3 < TX-AMOUNT                      APL20000
020100                     MOVE 'INSUFFICIENT FUNDS IN THE SOURCE ACCOUNT' APL20100
020200                                            TO LK-TRAN-MSG           APL20200
020300                 ELSE                                                 APL20300
020400                     SUBTRACT TX-AMOUNT FROM FRACC-BALANCE-3         APL20400
020500                     ADD      TX-AMOUNT TO   TOACC-BALANCE-3        APL20500
020600                     MOVE 'Y' TO LK-TRAN-OK                          APL20600
020700                 END-IF                                              APL20700
020800             END-IF                                                  APL20800
020900         END-IF                                                      APL20900
021000     END-IF.                                                         APL21000

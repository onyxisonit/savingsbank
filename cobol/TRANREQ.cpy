000100***************************************************************  TRQ00100
000200*                                                                 TRQ00200
000300*    COPYBOOK:  TRANREQ                                           TRQ00300
000400*    DESCRIPTION:  TRANSACTION REQUEST - ONE ENTRY PER PENDING    TRQ00400
000500*        DEPOSIT, WITHDRAWAL, PAYMENT OR TRANSFER, READ BY        TRQ00500
000600*        BANKPOST FROM THE TRANSACTION-REQUEST JOURNAL IN THE     TRQ00600
000700*        ORDER THE ITEMS ARE TO BE POSTED.  FIXED 180-BYTE        TRQ00700
000800*        RECORD ON TRANSACTION-REQUEST.                          TRQ00800
000900*                                                                 TRQ00900
001000*    TX-FROM-ACCT-ID IS SPACES ON A DEPOSIT REQUEST.  TX-TO-      TRQ01000
001100*        ACCT-ID IS SPACES ON A WITHDRAWAL OR PAYMENT REQUEST.    TRQ01100
001200*        BANKAPPL EDITS THIS BY TX-TYPE - SEE THE 210/220/230/    TRQ01200
001210*        240-APPLY-* PARAGRAPHS.                                  TRQ01210
001300*                                                                 TRQ01300
001400*    CHANGE LOG                                                   TRQ01400
001500*    ----------                                                   TRQ01500
001600*    2003-05-02  RTRAN   NEW COPYBOOK FOR BANK CONSOLIDATION      TRQ01600
001700*                        PROJECT (REQ BK-0117).                   TRQ01700
001800*    2011-02-09  DKOSS    TX-AMOUNT WIDENED FROM S9(6)V99 TO      TRQ01800
001900*                        S9(8)V99 - LARGE-BUSINESS PAYMENT        TRQ01900
002000*                        REQUESTS WERE TRUNCATING (BK-0455).      TRQ02000
002010*    2012-03-19  MPELLA  ADDED TX-TYPE CONDITION NAMES AND A      TRQ02010
002020*                        REQUEST-DATE/CHANNEL/REFERENCE GROUP     TRQ02020
002030*                        SO THE EDIT PARAGRAPHS CAN TEST 88-      TRQ02030
002040*                        LEVELS INSTEAD OF LITERAL COMPARES       TRQ02040
002050*                        (REQ BK-0473).                           TRQ02050
002060*    2012-04-02  MPELLA  TX-AMOUNT WIDENED FROM S9(8)V99 TO      TRQ02060
002070*                        S9(11)V99 TO MATCH THE HEAD-OFFICE       TRQ02070
002080*                        FIELD-WIDTH STANDARD FOR MONEY, SAME AS  TRQ02080
002090*                        THE ACCTCOPY BALANCE CHANGE (REQ         TRQ02090
002095*                        BK-0481).                                TRQ02095
002100***************************************************************  TRQ02100
002200     05  TX-TYPE                 PIC X(10).                       TRQ02200
002210         88  TX-IS-DEPOSIT           VALUE 'DEPOSIT'.             TRQ02210
002220         88  TX-IS-WITHDRAWAL        VALUE 'WITHDRAWAL'.          TRQ02220
002230         88  TX-IS-PAYMENT           VALUE 'PAYMENT'.             TRQ02230
002240         88  TX-IS-TRANSFER          VALUE 'TRANSFER'.            TRQ02240
002300     05  TX-FROM-ACCT-ID         PIC X(36).                       TRQ02300
002400     05  TX-TO-ACCT-ID           PIC X(36).                       TRQ02400
002500     05  TX-AMOUNT               PIC S9(11)V99.                   TRQ02500
002600     05  TX-DESCRIPTION          PIC X(40).                       TRQ02600
002610     05  TX-REQUEST-DATE         PIC 9(08)    VALUE ZERO.         TRQ02610
002620     05  TX-CHANNEL              PIC X(08)    VALUE SPACES.       TRQ02620
002630         88  TX-CHANNEL-TELLER       VALUE 'TELLER'.              TRQ02630
002640         88  TX-CHANNEL-ONLINE       VALUE 'ONLINE'.              TRQ02640
002650         88  TX-CHANNEL-ATM          VALUE 'ATM'.                 TRQ02650
002660     05  TX-REFERENCE-NBR        PIC X(12)    VALUE SPACES.       TRQ02660
002670     05  FILLER                  PIC X(17).                       TRQ02670

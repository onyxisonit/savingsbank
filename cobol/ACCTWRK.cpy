000100***************************************************************  AWK00100
000200*                                                                 AWK00200
000300*    COPYBOOK:  ACCTWRK                                           AWK00300
000400*    DESCRIPTION:  ONE ENTRY OF THE IN-MEMORY ACCOUNT TABLE       AWK00400
000500*        BUILT BY BANKPOST/BANKRPT FROM ACCOUNT-MASTER.  THE      AWK00500
000600*        BALANCE IS CARRIED HERE AS COMP-3 SO ALL ARITHMETIC IN   AWK00600
000700*        BANKAPPL/BANKRPT/BANKSORT IS ON A PACKED FIELD; THE      AWK00700
000800*        EDITED-TEXT FORM (:TAG:-BALANCE, SEE ACCTCOPY) ONLY      AWK00800
000900*        EXISTS ON THE FLAT FILE ITSELF.                          AWK00900
001000*                                                                 AWK01000
001100*    THIS IS THE SHAPE PASSED ON THE CALL TO BANKAPPL FOR THE     AWK01100
001200*        FROM-ACCOUNT AND TO-ACCOUNT ARGUMENTS - BANKAPPL         AWK01200
001300*        MUTATES :TAG:-BALANCE-3 IN PLACE AND THE CALLER'S        AWK01300
001400*        TABLE ENTRY IS UPDATED WITH IT (CALL IS BY REFERENCE).   AWK01400
001500*                                                                 AWK01500
001600*    CHANGE LOG                                                   AWK01600
001700*    ----------                                                   AWK01700
001800*    2003-05-09  RTRAN   NEW COPYBOOK, SPLIT OUT OF ACCTCOPY SO   AWK01800
001900*                        THE TABLE FORM AND THE FILE FORM COULD   AWK01900
002000*                        DIVERGE ON THE BALANCE PICTURE WITHOUT   AWK02000
002100*                        TOUCHING THE MASTER-FILE LAYOUT.         AWK02100
002110*    2012-04-02  MPELLA  :TAG:-BALANCE-3 WIDENED FROM S9(9)V99   AWK02110
002120*                        TO S9(11)V99 COMP-3 TO STAY IN STEP     AWK02120
002130*                        WITH THE ACCTCOPY BALANCE WIDTH CHANGE  AWK02130
002140*                        (REQ BK-0481).                          AWK02140
002200***************************************************************  AWK02200
002300     05  :TAG:-ID                PIC X(36).                       AWK02300
002400     05  :TAG:-CUST-ID           PIC X(36).                       AWK02500
002600     05  :TAG:-TYPE              PIC X(08).                       AWK02600
002700     05  :TAG:-BALANCE-3         PIC S9(11)V99 COMP-3.            AWK02700
002800     05  :TAG:-IN-USE            PIC X(01)    VALUE 'Y'.          AWK02800
002900         88  :TAG:-ENTRY-ACTIVE       VALUE 'Y'.                  AWK02900
003000         88  :TAG:-ENTRY-DELETED      VALUE 'N'.                  AWK03000
003100     05  FILLER                  PIC X(03).                       AWK03100

000100***************************************************************  SRT00100
000200* LICENSED MATERIALS - PROPERTY OF FIRST CONSOLIDATED BANK       SRT00200
000300* ALL RIGHTS RESERVED                                            SRT00300
000400***************************************************************  SRT00400
000500 IDENTIFICATION DIVISION.                                        SRT00500
000600***************************************************************  SRT00600
000700 PROGRAM-ID.     BANKSORT.                                       SRT00700
000800 AUTHOR.         D KOSS.                                          SRT00800
000900 INSTALLATION.   FIRST CONSOLIDATED BANK - DATA PROCESSING.      SRT00900
001000 DATE-WRITTEN.   09/11/1990.                                     SRT01000
001100 DATE-COMPILED.                                                  SRT01100
001200 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.      SRT01200
001300*                                                                SRT01300
001400***************************************************************  SRT01400
001500* PROGRAM:  BANKSORT                                             SRT01500
001600*                                                                SRT01600
001700* IN-HOUSE INSERTION SORT FOR THE SMALL WORKING TABLES BUILT     SRT01700
001800* BY BANKRPT - THIS SHOP DOES NOT LICENSE A SORT PRODUCT FOR     SRT01800
001900* SUBPROGRAM USE, SO A TABLE THAT NEEDS ORDERING GETS HANDED     SRT01900
002000* TO THIS ROUTINE RATHER THAN COPIED OUT TO DASD FOR A SORT      SRT02000
002100* VERB STEP.  ENTRIES ARE MOVED IN PLACE - THE CALLER'S TABLE    SRT02100
002200* COMES BACK ORDERED, ORIGINAL SUBSCRIPT PRESERVED IN EACH       SRT02200
002300* ENTRY'S "ORIG-IX" FIELD SO THE CALLER CAN STILL FIND WHERE     SRT02300
002400* AN ENTRY CAME FROM.                                             SRT02400
002500*                                                                SRT02500
002600* TWO MODES, SELECTED BY LK-SORT-MODE:                            SRT02600
002700*   'C' - ASCENDING ON THE 36-BYTE ALPHA KEY (CUSTOMER ID, FOR   SRT02700
002800*         THE BALANCE-BY-CUSTOMER CONTROL BREAK).                SRT02800
002900*   'B' - DESCENDING ON THE PACKED NUMERIC KEY (ACCOUNT          SRT02900
003000*         BALANCE, FOR THE TOP-N-ACCOUNTS RANKING).               SRT03000
003100*                                                                SRT03100
003200* MODELED ON THE OLD ADSORT ROUTINE FROM THE DEBUGGING LAB       SRT03200
003300* PACKAGE - SAME BACKWARD-INSERTION TECHNIQUE, EXTENDED TO A     SRT03300
003400* TWO-KEY ENTRY AND A DESCENDING MODE.                            SRT03400
003500*                                                                SRT03500
003600* CHANGE LOG                                                      SRT03600
003700* ----------                                                      SRT03700
003800* 1990-09-11  DKOSS   INITIAL VERSION - BALANCE-DESCENDING        SRT03800
003900*                     MODE ONLY, FOR THE FIRST TOP-10 ACCOUNTS    SRT03900
004000*                     REQUEST (REQ BK-0171).                      SRT04000
004100* 1998-11-30  DKOSS   Y2K REMEDIATION - NO DATE FIELDS IN THIS    SRT04100
004200*                     MODULE, VERIFIED CLEAN (REQ BK-Y2K-004).    SRT04200
004300* 2004-06-08  MPELLA  ADDED CUST-ID-ASCENDING MODE FOR THE NEW    SRT04300
004400*                     BALANCE-BY-CUSTOMER CONTROL BREAK ON THE    SRT04400
004500*                     REDESIGNED BANK-REPORT (REQ BK-0331).       SRT04500
004550* 2012-03-19  MPELLA  MOVED THE MOVE-FROM/INSERT-TO WORK CELLS    SRT04550
004560*                     AND THE DIAGNOSTIC PASS COUNTER OFF THE     SRT04560
004570*                     ENTRY GROUPS AND ONTO 77-LEVELS PER DP      SRT04570
004580*                     STANDARDS REVIEW; SPLIT THE MODE-CAPTURE    SRT04580
004590*                     STEP INTO ITS OWN PERFORMED RANGE (REQ      SRT04590
004600*                     BK-0473).                                  SRT04600
004610* 2012-04-02  MPELLA  LK-SORT-NUM-KEY/WS-HOLD-NUM-KEY WIDENED TO  SRT04610
004620*                     S9(11)V99 COMP-3 TO MATCH THE NEW ACCOUNT- SRT04620
004630*                     BALANCE FIELD WIDTH THE CALLER SORTS ON     SRT04630
004640*                     (REQ BK-0481).                              SRT04640
004650***************************************************************  SRT04650
004700 ENVIRONMENT DIVISION.                                            SRT04700
004800 CONFIGURATION SECTION.                                           SRT04800
004900 SOURCE-COMPUTER.  IBM-370.                                       SRT04900
005000 OBJECT-COMPUTER.  IBM-370.                                       SRT05000
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            SRT05100
005200***************************************************************  SRT05200
005300 DATA DIVISION.                                                   SRT05300
005400***************************************************************  SRT05400
005500 WORKING-STORAGE SECTION.                                         SRT05500
005600*                                                                SRT05600
005620*    STANDALONE WORK ITEMS - NOT PART OF ANY ENTRY LAYOUT, SO     SRT05620
005640*    THEY ARE CARRIED AS 77-LEVELS RATHER THAN IN A GROUP.        SRT05640
005660 77  WS-MOVE-FROM                PIC S9(8) COMP VALUE +0.         SRT05660
005680 77  WS-INSERT-TO                PIC S9(8) COMP VALUE +0.         SRT05680
005700 77  WS-DIAG-COUNT               PIC S9(4) COMP VALUE +0.         SRT05700
006000*                                                                SRT06000
006100 01  WS-HOLD-ENTRY.                                                SRT06100
006200     05  WS-HOLD-ALPHA-KEY       PIC X(36).                       SRT06200
006300     05  WS-HOLD-NUM-KEY         PIC S9(11)V99 COMP-3.            SRT06300
006400     05  WS-HOLD-NUM-KEY-X REDEFINES WS-HOLD-NUM-KEY               SRT06400
006500                                 PIC X(07).                       SRT06500
006600     05  WS-HOLD-ORIG-IX         PIC S9(8) COMP.                  SRT06600
006700     05  FILLER                  PIC X(04).                       SRT06700
006800*                                                                SRT06800
006900 01  WS-DIAG-AREA.                                                 SRT06900
007000     05  WS-DIAG-RC              PIC X(02) VALUE SPACES.          SRT07000
007100     05  WS-DIAG-RC-N REDEFINES WS-DIAG-RC                        SRT07100
007200                                 PIC 9(02).                       SRT07200
007250     05  FILLER                  PIC X(02).                       SRT07250
007400*                                                                SRT07400
007500 01  WS-MODE-DIAG.                                                 SRT07500
007600     05  WS-MODE-CHAR            PIC X(01) VALUE SPACES.          SRT07600
007700     05  WS-MODE-CHAR-N REDEFINES WS-MODE-CHAR                    SRT07700
007800                                 PIC 9(01).                       SRT07800
007900*                                                                SRT07900
008000***************************************************************  SRT08000
008100 LINKAGE SECTION.                                                 SRT08100
008200***************************************************************  SRT08200
008300 01  LK-SORT-MODE                PIC X(01).                       SRT08300
008400 01  LK-ENTRY-COUNT              PIC S9(8) COMP.                  SRT08500
008500 01  LK-SORT-TABLE.                                                SRT08600
008600     05  FILLER                  PIC X(04).                       SRT08700
008700     05  LK-SORT-ENTRY OCCURS 0 TO 20000 TIMES                    SRT08800
008800                DEPENDING ON LK-ENTRY-COUNT                       SRT08900
008900                INDEXED BY LK-SORT-NDX.                           SRT09000
009000         10  LK-SORT-ALPHA-KEY   PIC X(36).                       SRT09100
009100         10  LK-SORT-NUM-KEY     PIC S9(11)V99 COMP-3.            SRT09200
009200         10  LK-SORT-ORIG-IX     PIC S9(8) COMP.                  SRT09300
009300         10  FILLER              PIC X(04).                       SRT09400
009400*                                                                SRT09500
009500***************************************************************  SRT09600
009600 PROCEDURE DIVISION USING LK-SORT-MODE LK-ENTRY-COUNT             SRT09700
009700                          LK-SORT-TABLE.                          SRT09800
009800***************************************************************  SRT09900
009900*                                                                SRT10000
010000 000-SORT-ENTRIES.                                                 SRT10100
010050     PERFORM 005-INIT-SORT-DIAG THRU 006-INIT-SORT-DIAG-EXIT.      SRT10050
010200     EVALUATE LK-SORT-MODE                                        SRT10300
010300        WHEN 'C'                                                   SRT10400
010400            PERFORM 100-SORT-BY-CUST-ID                            SRT10500
010500        WHEN 'B'                                                   SRT10600
010600            PERFORM 200-SORT-BY-BALANCE                            SRT10700
010700        WHEN OTHER                                                 SRT10800
010800            CONTINUE                                                SRT10900
010900     END-EVALUATE.                                                 SRT11000
011000*                                                                SRT11100
011100     GOBACK.                                                       SRT11200
011200*                                                                SRT11300
011220 005-INIT-SORT-DIAG.                                               SRT11220
011240*        CAPTURES THE MODE FLAG IN NUMERIC-TESTABLE FORM FOR       SRT11240
011250*        THE DEBUGGING LAB DUMP AND ZEROES THE PASS COUNTER        SRT11250
011255*        BEFORE EITHER SORT ROUTINE STARTS MOVING ENTRIES.         SRT11255
011260     MOVE LK-SORT-MODE TO WS-MODE-CHAR.                            SRT11260
011265     MOVE ZERO TO WS-DIAG-COUNT.                                   SRT11265
011270 006-INIT-SORT-DIAG-EXIT.                                          SRT11270
011275     EXIT.                                                         SRT11275
011280*                                                                SRT11280
011290 100-SORT-BY-CUST-ID.                                              SRT11290
011400*        ASCENDING INSERTION SORT ON LK-SORT-ALPHA-KEY.           SRT11500
011500     PERFORM 110-INSERT-ONE-ALPHA                                  SRT11600
011600             VARYING WS-MOVE-FROM FROM 2 BY 1                      SRT11700
011700             UNTIL WS-MOVE-FROM > LK-ENTRY-COUNT.                  SRT11800
011800*                                                                SRT11900
011900 110-INSERT-ONE-ALPHA.                                             SRT12000
012000     SET LK-SORT-NDX TO WS-MOVE-FROM.                              SRT12100
012100     MOVE LK-SORT-ENTRY(LK-SORT-NDX) TO WS-HOLD-ENTRY.             SRT12200
012200     ADD +1 TO WS-DIAG-COUNT.                                      SRT12300
012300     MOVE WS-MOVE-FROM TO WS-INSERT-TO.                            SRT12400
012400     PERFORM 111-SHIFT-ALPHA-RIGHT                                 SRT12500
012500             UNTIL WS-INSERT-TO <= 1                               SRT12600
012600                OR NOT (WS-HOLD-ALPHA-KEY <                        SRT12700
012700                        LK-SORT-ALPHA-KEY(WS-INSERT-TO - 1)).      SRT12800
012800     SET LK-SORT-NDX TO WS-INSERT-TO.                              SRT12900
012900     MOVE WS-HOLD-ENTRY TO LK-SORT-ENTRY(LK-SORT-NDX).             SRT13000
013000*                                                                SRT13100
013100 111-SHIFT-ALPHA-RIGHT.                                            SRT13200
013200     SET LK-SORT-NDX TO WS-INSERT-TO.                              SRT13300
013300     MOVE LK-SORT-ENTRY(WS-INSERT-TO - 1)                          SRT13400
013400                              TO LK-SORT-ENTRY(LK-SORT-NDX).       SRT13500
013500     SUBTRACT 1 FROM WS-INSERT-TO.                                 SRT13600
013600*                                                                SRT13700
013700 200-SORT-BY-BALANCE.                                              SRT13800
013800*        DESCENDING INSERTION SORT ON LK-SORT-NUM-KEY.            SRT13900
013900     PERFORM 210-INSERT-ONE-NUM                                    SRT14000
014000             VARYING WS-MOVE-FROM FROM 2 BY 1                      SRT14100
014100             UNTIL WS-MOVE-FROM > LK-ENTRY-COUNT.                  SRT14200
014200*                                                                SRT14300
014300 210-INSERT-ONE-NUM.                                               SRT14400
014400     SET LK-SORT-NDX TO WS-MOVE-FROM.                              SRT14500
014500     MOVE LK-SORT-ENTRY(LK-SORT-NDX) TO WS-HOLD-ENTRY.             SRT14600
014600     ADD +1 TO WS-DIAG-COUNT.                                      SRT14700
014700     MOVE WS-MOVE-FROM TO WS-INSERT-TO.                            SRT14800
014800     PERFORM 211-SHIFT-NUM-RIGHT                                   SRT14900
014900             UNTIL WS-INSERT-TO <= 1                               SRT15000
015000                OR NOT (WS-HOLD-NUM-KEY >                          SRT15100
015100                        LK-SORT-NUM-KEY(WS-INSERT-TO - 1)).        SRT15200
015200     SET LK-SORT-NDX TO WS-INSERT-TO.                              SRT15300
015300     MOVE WS-HOLD-ENTRY TO LK-SORT-ENTRY(LK-SORT-NDX).             SRT15400
015400*                                                                SRT15500
015500 211-SHIFT-NUM-RIGHT.                                              SRT15600
015600     SET LK-SORT-NDX TO WS-INSERT-TO.                              SRT15700
015700     MOVE LK-SORT-ENTRY(WS-INSERT-TO - 1)                          SRT15800
015800                              TO LK-SORT-ENTRY(LK-SORT-NDX).       SRT15900
015900     SUBTRACT 1 FROM WS-INSERT-TO.                                 SRT16000

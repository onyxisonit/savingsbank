000100***************************************************************  CUS00100
000200*                                                                 CUS00200
000300*    COPYBOOK:  CUSTCOPY                                          CUS00300
000400*    DESCRIPTION:  CUSTOMER MASTER RECORD - ONE ENTRY PER         CUS00400
000500*        BANK CUSTOMER.  LOADED INTO A WORKING TABLE BY           CUS00500
000600*        BANKPOST/BANKRPT/BANKOPEN, KEYED ON :TAG:-ID.            CUS00600
000700*        FIXED 250-BYTE RECORD ON CUSTOMER-MASTER.                CUS00700
000800*                                                                 CUS00800
000900*    THE :TAG: PLACEHOLDER LETS EACH CALLING PROGRAM COPY THIS    CUS00900
001000*        LAYOUT IN UNDER ITS OWN DATA-NAME PREFIX (WS-CUST FOR    CUS01000
001100*        THE WORKING TABLE, CST-FD FOR AN FD-LEVEL BUFFER, ETC).  CUS01100
001200*                                                                 CUS01200
001300*    CHANGE LOG                                                   CUS01300
001400*    ----------                                                   CUS01400
001500*    2003-04-14  RTRAN   NEW COPYBOOK FOR BANK CONSOLIDATION      CUS01500
001600*                        PROJECT (REQ BK-0117).                   CUS01600
001700*    2006-11-02  RTRAN   WIDENED CUST-EMAIL TO X(40) TO MATCH     CUS01700
001800*                        THE NEW INTERNET-BANKING FEED (BK-0288). CUS01800
001900*    2012-03-19  MPELLA  ADDED MAILING ADDRESS, PHONE, BRANCH,    CUS01900
001910*                        STATUS AND DATE-OPENED FIELDS SO THE     CUS01910
001920*                        CUSTOMER MASTER CARRIES WHAT NEW         CUS01920
001930*                        ACCOUNTS KEYS DIRECTLY, RATHER THAN THE  CUS01930
001940*                        THREE-FIELD STUB CARRIED SINCE THE       CUS01940
001950*                        ORIGINAL CONSOLIDATION (REQ BK-0473).    CUS01950
001960***************************************************************  CUS01960
002000     05  :TAG:-ID                PIC X(36).                       CUS02000
002100     05  :TAG:-NAME               PIC X(40).                      CUS02100
002200     05  :TAG:-EMAIL              PIC X(40).                      CUS02200
002300     05  :TAG:-ADDR-LINE-1        PIC X(30).                      CUS02300
002400     05  :TAG:-ADDR-LINE-2        PIC X(30).                      CUS02400
002500     05  :TAG:-CITY               PIC X(20).                      CUS02500
002600     05  :TAG:-STATE              PIC X(02).                      CUS02600
002700     05  :TAG:-ZIP                PIC X(10).                      CUS02700
002800     05  :TAG:-PHONE              PIC X(14).                      CUS02800
002900     05  :TAG:-BRANCH-CODE        PIC X(04).                      CUS02900
003000     05  :TAG:-DATE-OPENED        PIC 9(08)    VALUE ZERO.        CUS03000
003100     05  :TAG:-CUST-STATUS        PIC X(01)    VALUE 'A'.         CUS03100
003200         88  :TAG:-CUST-ACTIVE         VALUE 'A'.                 CUS03200
003300         88  :TAG:-CUST-CLOSED         VALUE 'C'.                 CUS03300
003400         88  :TAG:-CUST-SUSPENDED      VALUE 'S'.                 CUS03400
003500     05  FILLER                   PIC X(15).                      CUS03500

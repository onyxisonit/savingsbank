000100***************************************************************  TRH00100
000200*                                                                 TRH00200
000300*    COPYBOOK:  TRANREC                                           TRH00300
000400*    DESCRIPTION:  TRANSACTION HISTORY RECORD - ONE ENTRY PER     TRH00400
000500*        POSTED TRANSACTION, WRITTEN BY BANKPOST (AND BY         TRH00500
000600*        BANKOPEN FOR AN INITIAL-DEPOSIT POSTING) IN POSTING      TRH00600
000700*        ORDER, READ BACK SEQUENTIALLY BY BANKRPT FOR THE         TRH00700
000800*        RECENT-TRANSACTIONS COUNT.  FIXED 240-BYTE RECORD ON     TRH00800
000900*        TRANSACTION-HISTORY.                                     TRH00900
001000*                                                                 TRH01000
001100*    TXN-ID IS GENERATED BY BANKPOST/BANKOPEN AS A RUN-DATE       TRH01100
001200*        PLUS SEQUENCE-COUNTER KEY (SEE WS-TXN-ID-CTR) - NOT A    TRH01200
001300*        RANDOM TOKEN.  TXN-TIMESTAMP/TXN-BUSINESS-DATE ARE       TRH01300
001400*        STAMPED FROM THE SYSTEM CLOCK AT POSTING TIME.           TRH01400
001500*                                                                 TRH01500
001600*    TXN-AMOUNT IS CARRIED PACKED (COMP-3) ON THIS FILE, UNLIKE   TRH01600
001700*        TX-AMOUNT ON THE INBOUND REQUEST - THE HISTORY FILE IS   TRH01700
001800*        WRITTEN ONCE AND NEVER HAND-EDITED, SO THERE IS NO      TRH01800
001900*        NEED TO KEEP IT IN DISPLAY FORM.                        TRH01900
002000*                                                                 TRH02000
002100*    CHANGE LOG                                                   TRH02100
002200*    ----------                                                   TRH02200
002300*    2003-05-02  RTRAN   NEW COPYBOOK FOR BANK CONSOLIDATION      TRH02300
002400*                        PROJECT (REQ BK-0117).                   TRH02400
002500*    2011-02-09  DKOSS    TXN-AMOUNT WIDENED TO MATCH TRANREQ     TRH02500
002600*                        CHANGE BK-0455.                          TRH02600
002610*    2012-03-19  MPELLA  ADDED TXN-TYPE CONDITION NAMES, A        TRH02610
002620*                        POSTED-STATUS BYTE AND A TELLER/         TRH02620
002630*                        BRANCH GROUP SO THE HISTORY RECORD       TRH02640
002650*                        CARRIES THE SAME DETAIL AS THE           TRH02650
002660*                        REQUEST IT WAS POSTED FROM (BK-0473).    TRH02660
002700***************************************************************  TRH02700
002800     05  TXN-ID                  PIC X(36).                       TRH02800
002900     05  TXN-TIMESTAMP           PIC X(20).                       TRH02900
003000     05  TXN-BUSINESS-DATE       PIC X(10).                       TRH03000
003100     05  TXN-TYPE                PIC X(10).                       TRH03100
003110         88  TXN-IS-DEPOSIT          VALUE 'DEPOSIT'.             TRH03110
003120         88  TXN-IS-WITHDRAWAL       VALUE 'WITHDRAWAL'.          TRH03120
003130         88  TXN-IS-PAYMENT          VALUE 'PAYMENT'.             TRH03130
003140         88  TXN-IS-TRANSFER         VALUE 'TRANSFER'.            TRH03140
003200     05  TXN-FROM-ACCT-ID        PIC X(36).                       TRH03200
003300     05  TXN-TO-ACCT-ID          PIC X(36).                       TRH03300
003400     05  TXN-AMOUNT              PIC S9(11)V99 COMP-3.            TRH03400
003500     05  TXN-DESCRIPTION         PIC X(40).                       TRH03500
003510     05  TXN-BRANCH-CODE         PIC X(04)    VALUE SPACES.       TRH03510
003520     05  TXN-CHANNEL             PIC X(08)    VALUE SPACES.       TRH03520
003530     05  TXN-POSTED-STATUS       PIC X(01)    VALUE 'P'.          TRH03530
003540         88  TXN-POSTED-OK           VALUE 'P'.                   TRH03540
003550         88  TXN-POSTED-REVERSED     VALUE 'R'.                   TRH03550
003560     05  FILLER                  PIC X(32).                       TRH03560

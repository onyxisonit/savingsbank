000100****************************************************************  PST00100
000200* LICENSED MATERIALS - PROPERTY OF FIRST CONSOLIDATED BANK       PST00200
000300* ALL RIGHTS RESERVED                                            PST00300
000400****************************************************************  PST00400
000500 IDENTIFICATION DIVISION.                                        PST00500
000600****************************************************************  PST00600
000700 PROGRAM-ID.     BANKPOST.                                       PST00700
000800 AUTHOR.         R TRAN.                                         PST00800
000900 INSTALLATION.   FIRST CONSOLIDATED BANK - DATA PROCESSING.      PST00900
001000 DATE-WRITTEN.   05/02/1988.                                     PST01000
001100 DATE-COMPILED.                                                  PST01100
001200 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.      PST01200
001300*                                                                PST01300
001400****************************************************************  PST01400
001500* PROGRAM:  BANKPOST                                             PST01500
001600*                                                                PST01600
001700* READS THE NIGHTLY TRANSACTION-REQUEST FILE AND POSTS EACH      PST01700
001800* DEPOSIT, WITHDRAWAL, PAYMENT AND TRANSFER AGAINST THE          PST01800
001900* ACCOUNT-MASTER, WHICH IS LOADED ENTIRELY INTO A WORKING        PST01900
002000* TABLE BEFORE THE TRANSACTION FILE IS READ AND REWRITTEN IN     PST02000
002100* FULL WHEN THE RUN IS DONE - THE MASTER IS NEVER UPDATED        PST02100
002200* IN PLACE.  EACH REQUEST IS EDITED HERE, LOOKED UP AGAINST      PST02200
002300* THE ACCOUNT TABLE, AND HANDED TO BANKAPPL TO APPLY; A          PST02300
002400* POSTED TRANSACTION-HISTORY RECORD IS WRITTEN FOR EVERY         PST02400
002500* REQUEST THAT BANKAPPL ACCEPTS.  A REJECTED REQUEST IS          PST02500
002600* LOGGED TO THE CONTROL REPORT AND SKIPPED - IT DOES NOT STOP    PST02600
002700* THE RUN.                                                       PST02700
002800*                                                                PST02800
002900* THIS PROGRAM DOES NOT OPEN CUSTOMER-MASTER - NONE OF THE       PST02900
003000* FOUR TRANSACTION TYPES POSTED HERE REFERENCE A CUSTOMER ID,    PST03000
003100* ONLY AN ACCOUNT ID.  THE CUSTOMER TABLE IS LOADED BY BANKOPEN  PST03100
003200* WHEN A NEW ACCOUNT IS OPENED, NOT HERE.                        PST03200
003300*                                                                PST03300
003400* A GOOD CASE FOR THE DEBUGGING LAB IF YOU FEED IT A BAD         PST03400
003500* TRANSACTION FILE.                                              PST03500
003600*                                                                PST03600
003700* CHANGE LOG                                                     PST03700
003800* ----------                                                     PST03800
003900* 1988-05-02  RTRAN   INITIAL VERSION - DEPOSIT/WITHDRAWAL       PST03900
004000*                     ONLY (REQ BK-0117).                        PST04000
004100* 1990-09-03  RTRAN   ADDED PAYMENT TX-TYPE FOR THE NEW BILL-    PST04100
004200*                     PAY FEED (REQ BK-0164).                    PST04200
004300* 1993-01-11  DKOSS    ADDED TRANSFER TX-TYPE (REQ BK-0210).     PST04300
004400* 1998-11-30  DKOSS    Y2K REMEDIATION - CURRENT-YEAR EXPANDED   PST04400
004500*                     TO 4 DIGITS FOR TXN-BUSINESS-DATE; PRIOR   PST04500
004600*                     2-DIGIT YEAR ON THE CONTROL REPORT HEADER  PST04600
004700*                     LEFT ALONE, DISPLAY ONLY (REQ BK-Y2K-004). PST04700
004800* 2004-06-08  MPELLA   REJECT MESSAGE WORDING ALIGNED TO THE     PST04800
004900*                     TELLER-SCREEN HELP FILE (REQ BK-0331).     PST04900
005000* 2011-02-09  DKOSS    ACCOUNT AND TRANSACTION RECORD LAYOUTS    PST05000
005100*                     WIDENED PER CHANGE BK-0455 - SEE ACCTWRK,  PST05100
005200*                     TRANREQ, TRANREC COPYBOOKS.                PST05200
005210* 2012-03-19  MPELLA   FILE-STATUS HOLDERS AND THE LOOKUP CELLS  PST05210
005220*                     MOVED TO 77-LEVELS PER DP STANDARDS        PST05220
005230*                     REVIEW; REPORT HEADER PARAGRAPH RENUMBERED PST05230
005240*                     705 AND FOLDED INTO THE FILE-OPEN           PST05240
005250*                     PERFORMED RANGE (REQ BK-0473).             PST05250
005260* 2012-04-02  MPELLA   TXN-TIMESTAMP STRING IN 280-WRITE-HISTORY- PST05260
005270*                     RECORD WAS BUILT MM/DD/CCYY - RESTRUNG TO  PST05270
005280*                     CCYY-MM-DDTHH:MM:SSZ TO MATCH THE FEED     PST05280
005290*                     FORMAT THE DOWNSTREAM SYSTEMS EXPECT       PST05290
005295*                     (REQ BK-0481).                             PST05295
005296* 2012-04-02  MPELLA   WS-ACCT-BAL-3 WIDENED TO S9(11)V99 TO      PST05296
005297*                     MATCH THE NEW ACCTCOPY/ACCTWRK BALANCE     PST05297
005298*                     FIELD WIDTH (REQ BK-0481).                 PST05298
005300****************************************************************  PST05300
005400 ENVIRONMENT DIVISION.                                           PST05400
005500 CONFIGURATION SECTION.                                          PST05500
005600 SOURCE-COMPUTER.  IBM-370.                                      PST05600
005700 OBJECT-COMPUTER.  IBM-370.                                      PST05800
005800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                           PST05900
005900 INPUT-OUTPUT SECTION.                                           PST06000
006000 FILE-CONTROL.                                                   PST06100
006100                                                                 PST06200
006200     SELECT ACCOUNT-FILE     ASSIGN TO ACCTFILE                 PST06300
006300            ACCESS IS SEQUENTIAL                                 PST06400
006400            FILE STATUS  IS  WS-ACCTFILE-STATUS.                 PST06500
006500                                                                 PST06600
006600     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                  PST06700
006700            ACCESS IS SEQUENTIAL                                 PST06800
006800            FILE STATUS  IS  WS-ACCTOUT-STATUS.                  PST06900
006900                                                                 PST07000
007000     SELECT TRANSACTION-FILE ASSIGN TO TRANREQF                 PST07100
007100            ACCESS IS SEQUENTIAL                                 PST07200
007200            FILE STATUS  IS  WS-TRANFILE-STATUS.                 PST07300
007300                                                                 PST07400
007400     SELECT HISTORY-FILE     ASSIGN TO TRANHIST                 PST07500
007500            ACCESS IS SEQUENTIAL                                 PST07600
007600            FILE STATUS  IS  WS-HISTORY-STATUS.                  PST07700
007700                                                                 PST07800
007800     SELECT REPORT-FILE      ASSIGN TO POSTRPT                  PST07900
007900            FILE STATUS  IS  WS-REPORT-STATUS.                   PST08000
008000                                                                 PST08100
008100****************************************************************  PST08200
008200 DATA DIVISION.                                                  PST08300
008300 FILE SECTION.                                                   PST08400
008400                                                                 PST08500
008500 FD  ACCOUNT-FILE                                                PST08600
008600     RECORDING MODE IS F                                         PST08700
008700     BLOCK CONTAINS 0 RECORDS.                                   PST08800
008800 01  ACT-FD-REC.                                                 PST08900
008900     COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACT-FD==.             PST09000
009000                                                                 PST09100
009100 FD  ACCOUNT-FILE-OUT                                            PST09200
009200     RECORDING MODE IS F                                         PST09300
009300     BLOCK CONTAINS 0 RECORDS.                                   PST09400
009400 01  ACTOUT-REC.                                                 PST09500
009500     COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACTOUT==.             PST09600
009600                                                                 PST09700
009700 FD  TRANSACTION-FILE                                            PST09800
009800     RECORDING MODE IS F.                                        PST09900
009900 01  TX-REQUEST-RECORD.                                          PST10000
010000     COPY TRANREQ.                                                PST10100
010100                                                                 PST10200
010200 FD  HISTORY-FILE                                                PST10300
010300     RECORDING MODE IS F.                                        PST10400
010400 01  TRANSACTION-RECORD.                                         PST10500
010500     COPY TRANREC.                                                PST10600
010600                                                                 PST10700
010700 FD  REPORT-FILE                                                 PST10800
010800     RECORDING MODE IS F.                                        PST10900
010900 01  REPORT-RECORD               PIC X(132).                     PST11000
011000                                                                 PST11100
011100****************************************************************  PST11200
011200 WORKING-STORAGE SECTION.                                        PST11300
011300****************************************************************  PST11400
011400*                                                                PST11500
011500 01  SYSTEM-DATE-AND-TIME.                                        PST11600
011600     05  CURRENT-DATE.                                            PST11700
011700         10  CURRENT-CENT-YR         PIC 9(4).                    PST11800
011800         10  CURRENT-MONTH           PIC 9(2).                    PST11900
011900         10  CURRENT-DAY             PIC 9(2).                    PST12000
012000     05  CURRENT-TIME.                                            PST12100
012100         10  CURRENT-HOUR            PIC 9(2).                    PST12200
012200         10  CURRENT-MINUTE          PIC 9(2).                    PST12300
012300         10  CURRENT-SECOND          PIC 9(2).                    PST12400
012400         10  CURRENT-HNDSEC          PIC 9(2).                    PST12500
012500     05  CURRENT-CENT-YR-X REDEFINES CURRENT-CENT-YR              PST12600
012600                                 PIC X(04).                       PST12700
012700*                                                                PST12800
012710*    FILE-STATUS HOLDERS AND THE ACCOUNT-LOOKUP CELLS BELONG TO  PST12710
012720*    NO PARTICULAR RECORD, SO THEY ARE CARRIED AS 77-LEVELS.     PST12720
012730 77  WS-ACCTFILE-STATUS          PIC X(2)  VALUE SPACES.          PST12730
012740 77  WS-ACCTOUT-STATUS           PIC X(2)  VALUE SPACES.          PST12740
012750 77  WS-TRANFILE-STATUS          PIC X(2)  VALUE SPACES.          PST12750
012760 77  WS-HISTORY-STATUS           PIC X(2)  VALUE SPACES.          PST12760
012770 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.          PST12770
012780 77  WS-LOOKUP-ID                PIC X(36) VALUE SPACES.          PST12780
012790 77  WS-LOOKUP-IX                PIC S9(4) COMP VALUE +0.         PST12790
012795 77  WS-LOOKUP-FOUND             PIC X     VALUE 'N'.             PST12795
012800 01  WS-FIELDS.                                                  PST12900
013400     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             PST13500
013500     05  WS-ACCT-EOF             PIC X     VALUE 'N'.             PST13600
013600     05  WS-TRAN-OK              PIC X     VALUE 'N'.             PST13700
013700     05  WS-TRAN-MSG             PIC X(50) VALUE SPACES.          PST13800
013800     05  WS-FROM-FOUND           PIC X     VALUE 'N'.             PST13900
013900     05  WS-TO-FOUND             PIC X     VALUE 'N'.             PST14000
014000*                                                                PST14100
014100 01  WS-SUBSCRIPTS.                                               PST14200
014200     05  WS-ACCT-IX              PIC S9(4) COMP VALUE +0.         PST14300
014300     05  WS-FROM-IX              PIC S9(4) COMP VALUE +0.         PST14400
014400     05  WS-TO-IX                PIC S9(4) COMP VALUE +0.         PST14500
014500     05  WS-ACCT-COUNT           PIC S9(4) COMP VALUE +0.         PST14600
014600     05  WS-TXN-ID-CTR           PIC S9(7) COMP-3 VALUE +0.       PST14700
014610     05  WS-TXN-ID-CTR-ED        PIC 9(7)         VALUE 0.        PST14710
014620     05  FILLER                  PIC X(04).                      PST14720
014700*                                                                PST14800
014800 01  REPORT-TOTALS.                                               PST14900
014900     05  NUM-TRAN-RECS           PIC S9(9) COMP-3 VALUE +0.       PST15000
015000     05  NUM-TRAN-ERRORS         PIC S9(9) COMP-3 VALUE +0.       PST15100
015100     05  NUM-DEP-REQUESTS        PIC S9(9) COMP-3 VALUE +0.       PST15200
015200     05  NUM-DEP-PROCESSED       PIC S9(9) COMP-3 VALUE +0.       PST15300
015300     05  NUM-WDR-REQUESTS        PIC S9(9) COMP-3 VALUE +0.       PST15400
015400     05  NUM-WDR-PROCESSED       PIC S9(9) COMP-3 VALUE +0.       PST15500
015500     05  NUM-PAY-REQUESTS        PIC S9(9) COMP-3 VALUE +0.       PST15600
015600     05  NUM-PAY-PROCESSED       PIC S9(9) COMP-3 VALUE +0.       PST15700
015700     05  NUM-XFR-REQUESTS        PIC S9(9) COMP-3 VALUE +0.       PST15800
015800     05  NUM-XFR-PROCESSED       PIC S9(9) COMP-3 VALUE +0.       PST15900
015900*                                                                PST16000
016000***  ACCOUNT WORKING TABLE - LOADED FROM ACCOUNT-FILE, REWRITTEN  PST16100
016100***  TO ACCOUNT-FILE-OUT AT END OF RUN.  MAX-ACCT-ENTRIES BOUNDS  PST16200
016200***  THE TABLE - THIS SHOP'S ACCOUNT BASE DOES NOT COME CLOSE.    PST16300
016300 01  WS-ACCOUNT-TABLE.                                            PST16400
016400     05  WS-ACCT-ENTRY OCCURS 1 TO 20000 TIMES                    PST16500
016500                DEPENDING ON WS-ACCT-COUNT                        PST16600
016600                INDEXED BY WS-ACCT-NDX.                           PST16700
016700         COPY ACCTWRK REPLACING ==:TAG:== BY ==WS-ACCT==.         PST16800
016701*                                                                PST16810
016702***  SHAPE PASSED ON THE CALL TO BANKAPPL - LOADED FROM THE       PST16820
016703***  ACCOUNT TABLE ENTRY (ENTRIES) BEFORE THE CALL AND STORED     PST16830
016704***  BACK AFTER, SINCE THE CALL IS BY REFERENCE.                  PST16840
016705 01  LK-FROM-ACCOUNT.                                              PST16850
016706     COPY ACCTWRK REPLACING ==:TAG:== BY ==FRACC==.               PST16860
016707 01  LK-TO-ACCOUNT.                                                PST16870
016708     COPY ACCTWRK REPLACING ==:TAG:== BY ==TOACC==.               PST16880
016800*                                                                PST16900
016900 01  WS-ACCT-BAL-DISPLAY.                                         PST17000
017000     05  WS-ACCT-BAL-3           PIC S9(11)V99 COMP-3 VALUE +0.   PST17100
017100     05  WS-ACCT-BAL-X REDEFINES WS-ACCT-BAL-3                    PST17200
017200                                 PIC X(07).                       PST17300
017300*                                                                PST17400
017400*        *******************                                     PST17500
017500*            report lines                                        PST17600
017600*        *******************                                     PST17700
017700 01  ERR-MSG-BAD-TRAN.                                            PST17800
017800     05  FILLER PIC X(31)                                         PST17900
017900                  VALUE 'ERROR PROCESSING TRANSACTION. '.         PST18000
018000     05  ERR-MSG-DATA1              PIC X(50)  VALUE SPACES.      PST18100
018100     05  FILLER                     PIC X(51)  VALUE SPACES.      PST18200
018200 01  ERR-MSG-BAD-TRAN-2.                                          PST18300
018300     05  FILLER                     PIC X(15)  VALUE SPACES.      PST18400
018400     05  ERR-MSG-DATA2              PIC X(100).                   PST18500
018500     05  FILLER                     PIC X(17)  VALUE SPACES.      PST18600
018600 01  RPT-HEADER1.                                                 PST18700
018700     05  FILLER                     PIC X(40)                     PST18800
018800               VALUE 'BANKPOST TRANSACTION POSTING RUN  DATE: '.  PST18900
018900     05  RPT-MM                     PIC 99.                       PST19000
019000     05  FILLER                     PIC X     VALUE '/'.          PST19100
019100     05  RPT-DD                     PIC 99.                       PST19200
019200     05  FILLER                     PIC X     VALUE '/'.          PST19300
019300     05  RPT-CCYY                   PIC 9(4).                     PST19400
019400     05  FILLER                     PIC X(15)                     PST19500
019500                    VALUE '   TIME: '.                            PST19600
019600     05  RPT-HH                     PIC 99.                       PST19700
019700     05  FILLER                     PIC X     VALUE ':'.          PST19800
019800     05  RPT-MIN                    PIC 99.                       PST19900
019900     05  FILLER                     PIC X     VALUE ':'.          PST20000
020000     05  RPT-SS                     PIC 99.                       PST20100
020100     05  FILLER                     PIC X(59) VALUE SPACES.       PST20200
020200 01  RPT-STATS-HDR1.                                              PST20300
020300     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.     PST20400
020400     05  FILLER PIC X(106) VALUE SPACES.                          PST20500
020500 01  RPT-STATS-HDR2.                                              PST20600
020600     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.     PST20700
020700     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.   PST20800
020800     05  FILLER PIC X(78) VALUE SPACES.                           PST20900
020900 01  RPT-STATS-HDR3.                                              PST21000
021000     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.     PST21100
021100     05  FILLER PIC X(28) VALUE '     PROCESSED      IN ERROR'.   PST21200
021200     05  FILLER PIC X(78) VALUE SPACES.                           PST21300
021300 01  RPT-STATS-HDR4.                                              PST21400
021400     05  FILLER PIC X(26) VALUE '-----------   ------------'.     PST21500
021500     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   PST21600
021600     05  FILLER PIC X(78) VALUE SPACES.                           PST21700
021700 01  RPT-STATS-DETAIL.                                            PST21800
021800     05  RPT-TRAN            PIC X(10).                           PST21900
021900     05  FILLER              PIC X(4)     VALUE SPACES.           PST22000
022000     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                     PST22100
022100     05  FILLER              PIC X(3)     VALUE SPACES.           PST22200
022200     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                     PST22300
022300     05  FILLER              PIC X(3)     VALUE SPACES.           PST22400
022400     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                     PST22500
022500     05  FILLER              PIC X(79)   VALUE SPACES.            PST22600
022600*                                                                PST22700
022700 01  ABEND-TEST              PIC X(2).                            PST22800
022800 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          PST22900
022900*                                                                PST23000
023000****************************************************************  PST23100
023100 PROCEDURE DIVISION.                                              PST23200
023200****************************************************************  PST23300
023300*                                                                PST23400
023400 000-MAIN.                                                        PST23500
023500     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      PST23600
023600     ACCEPT CURRENT-TIME FROM TIME.                               PST23700
023700     DISPLAY 'BANKPOST STARTED DATE = ' CURRENT-MONTH '/'         PST23800
023800            CURRENT-DAY '/' CURRENT-CENT-YR.                      PST23900
023900     DISPLAY '             TIME = ' CURRENT-HOUR ':'              PST24000
024000            CURRENT-MINUTE ':' CURRENT-SECOND.                    PST24100
024100*                                                                PST24200
024200     PERFORM 700-OPEN-FILES THRU 705-INIT-REPORT.                 PST24300
024400     PERFORM 720-LOAD-ACCOUNT-TABLE.                              PST24500
024500*                                                                PST24600
024600     PERFORM 710-READ-TRAN-FILE.                                  PST24700
024700     PERFORM 100-PROCESS-TRANSACTIONS                             PST24800
024800             UNTIL WS-TRAN-EOF = 'Y'.                             PST24900
024900*                                                                PST25000
025000     PERFORM 750-REWRITE-ACCOUNT-FILE.                            PST25100
025100     PERFORM 850-REPORT-TRAN-STATS.                               PST25200
025200     PERFORM 790-CLOSE-FILES.                                     PST25300
025300*                                                                PST25400
025400     GOBACK.                                                      PST25500
025500*                                                                PST25600
025600 100-PROCESS-TRANSACTIONS.                                        PST25700
025700     ADD +1 TO NUM-TRAN-RECS.                                     PST25800
025800     MOVE 'N' TO WS-TRAN-OK.                                      PST25900
025900     MOVE SPACES TO WS-TRAN-MSG.                                  PST26000
026000*                                                                PST26100
026100     EVALUATE TX-TYPE                                             PST26200
026200        WHEN 'DEPOSIT'                                            PST26300
026300            ADD +1 TO NUM-DEP-REQUESTS                            PST26400
026400            PERFORM 200-POST-DEPOSIT                              PST26500
026500        WHEN 'WITHDRAWAL'                                         PST26600
026600            ADD +1 TO NUM-WDR-REQUESTS                            PST26700
026700            PERFORM 210-POST-WITHDRAWAL                           PST26800
026800        WHEN 'PAYMENT'                                            PST26900
026900            ADD +1 TO NUM-PAY-REQUESTS                            PST27000
027000            PERFORM 220-POST-PAYMENT                              PST27100
027100        WHEN 'TRANSFER'                                           PST27200
027200            ADD +1 TO NUM-XFR-REQUESTS                            PST27300
027300            PERFORM 230-POST-TRANSFER                             PST27400
027400        WHEN OTHER                                                PST27500
027500            MOVE 'UNRECOGNIZED TRANSACTION TYPE' TO WS-TRAN-MSG   PST27600
027600     END-EVALUATE.                                                PST27700
027700*                                                                PST27800
027800     IF WS-TRAN-OK = 'Y'                                          PST27900
027900         PERFORM 280-WRITE-HISTORY-RECORD                        PST28000
028000     ELSE                                                          PST28100
028100         PERFORM 299-REPORT-BAD-TRAN                              PST28200
028200     END-IF.                                                       PST28300
028300*                                                                PST28400
028400     PERFORM 710-READ-TRAN-FILE.                                  PST28500
028500*                                                                PST28600
028600 200-POST-DEPOSIT.                                                 PST28700
028700     MOVE SPACES TO LK-FROM-ACCOUNT LK-TO-ACCOUNT.                PST28800
028800     MOVE 'N' TO WS-FROM-FOUND WS-TO-FOUND.                       PST28900
028900     MOVE TX-TO-ACCT-ID TO WS-LOOKUP-ID.                          PST29000
028901     PERFORM 260-LOOKUP-ACCOUNT.                                  PST29010
028902     MOVE WS-LOOKUP-IX    TO WS-TO-IX.                            PST29020
028903     MOVE WS-LOOKUP-FOUND TO WS-TO-FOUND.                         PST29030
029100     IF WS-TO-FOUND = 'Y'                                         PST29200
029200         PERFORM 270-CALL-APPLY                                   PST29300
029300         IF WS-TRAN-OK = 'Y'                                      PST29400
029400             ADD +1 TO NUM-DEP-PROCESSED                          PST29500
029500         END-IF                                                    PST29600
029600     ELSE                                                          PST29700
029700         MOVE 'ACCOUNT DOES NOT EXIST' TO WS-TRAN-MSG              PST29800
029800     END-IF.                                                       PST29900
029900*                                                                PST30000
030000 210-POST-WITHDRAWAL.                                              PST30100
030100     MOVE SPACES TO LK-FROM-ACCOUNT LK-TO-ACCOUNT.                PST30200
030200     MOVE 'N' TO WS-FROM-FOUND WS-TO-FOUND.                       PST30300
030300     MOVE TX-FROM-ACCT-ID TO WS-LOOKUP-ID.                        PST30400
030301     PERFORM 260-LOOKUP-ACCOUNT.                                  PST30410
030302     MOVE WS-LOOKUP-IX    TO WS-FROM-IX.                          PST30420
030303     MOVE WS-LOOKUP-FOUND TO WS-FROM-FOUND.                       PST30430
030500     IF WS-FROM-FOUND = 'Y'                                       PST30600
030600         PERFORM 270-CALL-APPLY                                   PST30700
030700         IF WS-TRAN-OK = 'Y'                                      PST30800
030800             ADD +1 TO NUM-WDR-PROCESSED                          PST30900
030900         END-IF                                                    PST31000
031000     ELSE                                                          PST31100
031100         MOVE 'ACCOUNT DOES NOT EXIST' TO WS-TRAN-MSG              PST31200
031200     END-IF.                                                       PST31300
031300*                                                                PST31400
031400 220-POST-PAYMENT.                                                 PST31500
031500     MOVE SPACES TO LK-FROM-ACCOUNT LK-TO-ACCOUNT.                PST31600
031600     MOVE 'N' TO WS-FROM-FOUND WS-TO-FOUND.                       PST31700
031700     MOVE TX-FROM-ACCT-ID TO WS-LOOKUP-ID.                        PST31800
031701     PERFORM 260-LOOKUP-ACCOUNT.                                  PST31810
031702     MOVE WS-LOOKUP-IX    TO WS-FROM-IX.                          PST31820
031703     MOVE WS-LOOKUP-FOUND TO WS-FROM-FOUND.                       PST31830
031900     IF WS-FROM-FOUND = 'Y'                                       PST32000
032000         PERFORM 270-CALL-APPLY                                   PST32100
032100         IF WS-TRAN-OK = 'Y'                                      PST32200
032200             ADD +1 TO NUM-PAY-PROCESSED                          PST32300
032300         END-IF                                                    PST32400
032400     ELSE                                                          PST32500
032500         MOVE 'ACCOUNT DOES NOT EXIST' TO WS-TRAN-MSG              PST32600
032600     END-IF.                                                       PST32700
032700*                                                                PST32800
032800 230-POST-TRANSFER.                                                PST32900
032900     MOVE SPACES TO LK-FROM-ACCOUNT LK-TO-ACCOUNT.                PST33000
033000     MOVE 'N' TO WS-FROM-FOUND WS-TO-FOUND.                       PST33100
033100     IF TX-FROM-ACCT-ID NOT = SPACES                             PST33200
033200         MOVE TX-FROM-ACCT-ID TO WS-LOOKUP-ID                    PST33210
033201         PERFORM 260-LOOKUP-ACCOUNT                               PST33220
033202         MOVE WS-LOOKUP-IX    TO WS-FROM-IX                       PST33230
033203         MOVE WS-LOOKUP-FOUND TO WS-FROM-FOUND                    PST33240
033400     END-IF.                                                       PST33500
033500     IF TX-TO-ACCT-ID NOT = SPACES                                 PST33600
033600         MOVE TX-TO-ACCT-ID   TO WS-LOOKUP-ID                    PST33610
033601         PERFORM 260-LOOKUP-ACCOUNT                               PST33620
033602         MOVE WS-LOOKUP-IX    TO WS-TO-IX                         PST33630
033603         MOVE WS-LOOKUP-FOUND TO WS-TO-FOUND                      PST33640
033800     END-IF.                                                       PST33900
033900     PERFORM 270-CALL-APPLY.                                      PST34000
034000     IF WS-TRAN-OK = 'Y'                                          PST34100
034100         ADD +1 TO NUM-XFR-PROCESSED                              PST34200
034200     END-IF.                                                       PST34300
034300*                                                                PST34400
034400 260-LOOKUP-ACCOUNT.                                               PST34500
034600*        LINEAR SEARCH OF THE ACCOUNT TABLE BY ACCT-ID - THE     PST34700
034700*        TABLE IS BUILT IN FILE ORDER, NOT KEY ORDER, SO NO      PST34800
034800*        BINARY SEARCH IS POSSIBLE HERE.                         PST34900
034900     MOVE 'N' TO WS-LOOKUP-FOUND.                                 PST35000
035000     PERFORM 261-SEARCH-ONE-ENTRY VARYING WS-ACCT-NDX FROM 1 BY 1 PST35100
035100             UNTIL WS-ACCT-NDX > WS-ACCT-COUNT                    PST35200
035200                OR WS-LOOKUP-FOUND = 'Y'.                         PST35300
035800*                                                                PST35900
035801 261-SEARCH-ONE-ENTRY.                                             PST35910
035802     IF WS-ACCT-ID(WS-ACCT-NDX) = WS-LOOKUP-ID                    PST35920
035803         SET WS-LOOKUP-IX TO WS-ACCT-NDX                          PST35930
035804         MOVE 'Y' TO WS-LOOKUP-FOUND                              PST35940
035805     END-IF.                                                       PST35950
035900 270-CALL-APPLY.                                                   PST36000
036000     IF WS-FROM-FOUND = 'Y'                                       PST36100
036100         SET WS-ACCT-NDX TO WS-FROM-IX                            PST36200
036200         MOVE WS-ACCT-ENTRY(WS-ACCT-NDX) TO LK-FROM-ACCOUNT        PST36300
036300     END-IF.                                                       PST36400
036400     IF WS-TO-FOUND = 'Y'                                          PST36500
036500         SET WS-ACCT-NDX TO WS-TO-IX                              PST36600
036600         MOVE WS-ACCT-ENTRY(WS-ACCT-NDX) TO LK-TO-ACCOUNT          PST36700
036700     END-IF.                                                       PST36800
036800     CALL 'BANKAPPL' USING TX-REQUEST-RECORD                      PST36900
036900                           LK-FROM-ACCOUNT WS-FROM-FOUND           PST37000
037000                           LK-TO-ACCOUNT   WS-TO-FOUND             PST37100
037100                           WS-TRAN-OK      WS-TRAN-MSG.            PST37200
037200     IF WS-TRAN-OK = 'Y'                                          PST37300
037300         IF WS-FROM-FOUND = 'Y'                                   PST37400
037400             SET WS-ACCT-NDX TO WS-FROM-IX                        PST37500
037500             MOVE LK-FROM-ACCOUNT TO WS-ACCT-ENTRY(WS-ACCT-NDX)   PST37600
037600         END-IF                                                    PST37700
037700         IF WS-TO-FOUND = 'Y'                                      PST37800
037800             SET WS-ACCT-NDX TO WS-TO-IX                          PST37900
037900             MOVE LK-TO-ACCOUNT TO WS-ACCT-ENTRY(WS-ACCT-NDX)     PST38000
038000         END-IF                                                    PST38100
038100     END-IF.                                                       PST38200
038200*                                                                PST38300
038300 280-WRITE-HISTORY-RECORD.                                        PST38400
038400     ADD +1 TO WS-TXN-ID-CTR.                                     PST38500
038401     MOVE WS-TXN-ID-CTR TO WS-TXN-ID-CTR-ED.                       PST38510
038500     MOVE SPACES            TO TRANSACTION-RECORD.                PST38600
038600     STRING CURRENT-CENT-YR-X DELIMITED BY SIZE                   PST38700
038700            '-' DELIMITED BY SIZE                                 PST38800
038800            WS-TXN-ID-CTR-ED DELIMITED BY SIZE                     PST38900
038900         INTO TXN-ID.                                              PST39000
039000     STRING CURRENT-CENT-YR DELIMITED BY SIZE                     PST39100
039100            '-' DELIMITED BY SIZE                                 PST39200
039200            CURRENT-MONTH DELIMITED BY SIZE                       PST39300
039300            '-' DELIMITED BY SIZE                                 PST39400
039400            CURRENT-DAY  DELIMITED BY SIZE                        PST39500
039410            'T' DELIMITED BY SIZE                                 PST39510
039600            CURRENT-HOUR DELIMITED BY SIZE                        PST39700
039700            ':' DELIMITED BY SIZE                                 PST39800
039800            CURRENT-MINUTE DELIMITED BY SIZE                      PST39900
039900            ':' DELIMITED BY SIZE                                 PST40000
040000            CURRENT-SECOND DELIMITED BY SIZE                      PST40100
040010            'Z' DELIMITED BY SIZE                                 PST40110
040100         INTO TXN-TIMESTAMP.                                       PST40200
040200     STRING CURRENT-CENT-YR DELIMITED BY SIZE                     PST40300
040300            '-' DELIMITED BY SIZE                                 PST40400
040400            CURRENT-MONTH DELIMITED BY SIZE                       PST40500
040500            '-' DELIMITED BY SIZE                                 PST40600
040600            CURRENT-DAY DELIMITED BY SIZE                         PST40700
040700         INTO TXN-BUSINESS-DATE.                                  PST40800
040800     MOVE TX-TYPE         TO TXN-TYPE.                             PST40900
040900     MOVE TX-FROM-ACCT-ID TO TXN-FROM-ACCT-ID.                    PST41000
041000     MOVE TX-TO-ACCT-ID   TO TXN-TO-ACCT-ID.                       PST41100
041100     MOVE TX-AMOUNT       TO TXN-AMOUNT.                           PST41200
041200     MOVE TX-DESCRIPTION  TO TXN-DESCRIPTION.                      PST41300
041300     WRITE TRANSACTION-RECORD.                                     PST41400
041400     EVALUATE WS-HISTORY-STATUS                                   PST41500
041500        WHEN '00'                                                  PST41600
041600            CONTINUE                                               PST41700
041700        WHEN OTHER                                                 PST41800
041800            MOVE 'HISTORY FILE I/O ERROR ON WRITE. RC: '           PST41900
041900                        TO ERR-MSG-DATA1                          PST42000
042000            MOVE WS-HISTORY-STATUS TO ERR-MSG-DATA2                PST42100
042100            PERFORM 299-REPORT-BAD-TRAN                           PST42200
042200     END-EVALUATE.                                                 PST42300
042300*                                                                PST42400
042400 299-REPORT-BAD-TRAN.                                              PST42500
042500     ADD +1 TO NUM-TRAN-ERRORS.                                    PST42600
042600     MOVE WS-TRAN-MSG    TO ERR-MSG-DATA1.                        PST42700
042700     MOVE TX-REQUEST-RECORD TO ERR-MSG-DATA2.                     PST42800
042800     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.          PST42900
042900     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN-2.                 PST43000
043000*                                                                PST43100
043100 700-OPEN-FILES.                                                   PST43200
043200     OPEN INPUT    TRANSACTION-FILE                                PST43300
043300                   ACCOUNT-FILE                                    PST43400
043400          OUTPUT   ACCOUNT-FILE-OUT                                PST43500
043500                   HISTORY-FILE                                    PST43600
043600                   REPORT-FILE.                                    PST43700
043700     IF WS-ACCTFILE-STATUS NOT = '00'                              PST43800
043800       DISPLAY 'ERROR OPENING ACCOUNT INPUT FILE. RC:'             PST43900
043900               WS-ACCTFILE-STATUS                                  PST44000
044000       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             PST44100
044100       MOVE 16 TO RETURN-CODE                                      PST44200
044200       MOVE 'Y' TO WS-TRAN-EOF                                     PST44300
044300     END-IF.                                                       PST44400
044400     IF WS-TRANFILE-STATUS NOT = '00'                              PST44500
044500       DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'               PST44600
044600               WS-TRANFILE-STATUS                                  PST44700
044700       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             PST44800
044800       MOVE 16 TO RETURN-CODE                                      PST44900
044900       MOVE 'Y' TO WS-TRAN-EOF                                     PST45000
045000     END-IF.                                                       PST45100
045050*                                                                PST45050
045060***************************************************************  PST45060
045070* CONTROL REPORT HEADER - FALLS INTO THIS PARAGRAPH RIGHT AFTER   PST45070
045080* THE FILE OPENS SO THE RANGED PERFORM AT 000-MAIN COVERS BOTH.   PST45080
045090***************************************************************  PST45090
045100 705-INIT-REPORT.                                                 PST45100
045110     MOVE CURRENT-CENT-YR TO RPT-CCYY.                             PST45110
045120     MOVE CURRENT-MONTH   TO RPT-MM.                               PST45120
045130     MOVE CURRENT-DAY     TO RPT-DD.                               PST45130
045135     MOVE CURRENT-HOUR    TO RPT-HH.                               PST45135
045140     MOVE CURRENT-MINUTE  TO RPT-MIN.                              PST45140
045145     MOVE CURRENT-SECOND  TO RPT-SS.                               PST45145
045148     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.              PST45148
045150*                                                                PST45150
045200 710-READ-TRAN-FILE.                                               PST45300
045300     READ TRANSACTION-FILE                                        PST45400
045400       AT END MOVE 'Y' TO WS-TRAN-EOF.                             PST45500
045500     EVALUATE WS-TRANFILE-STATUS                                  PST45600
045600        WHEN '00'                                                  PST45700
045700            CONTINUE                                               PST45800
045800        WHEN '10'                                                  PST45900
045900            MOVE 'Y' TO WS-TRAN-EOF                                PST46000
046000        WHEN OTHER                                                 PST46100
046100            MOVE 'ERROR ON TRANSACTION FILE READ. CODE:'           PST46200
046200                        TO ERR-MSG-DATA1                          PST46300
046300            MOVE WS-TRANFILE-STATUS TO ERR-MSG-DATA2               PST46400
046400            WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 2.     PST46500
046500            MOVE 'Y' TO WS-TRAN-EOF                                PST46600
046600     END-EVALUATE.                                                 PST46700
046700*                                                                PST46800
046800 720-LOAD-ACCOUNT-TABLE.                                           PST46900
046900     MOVE 'N' TO WS-ACCT-EOF.                                      PST47000
047000     MOVE +0  TO WS-ACCT-COUNT.                                    PST47100
047100     PERFORM 721-READ-ACCOUNT-FILE.                                PST47200
047200     PERFORM 722-STORE-ACCOUNT-ENTRY                               PST47300
047300             UNTIL WS-ACCT-EOF = 'Y'.                              PST47400
047400*                                                                 PST47500
047500 721-READ-ACCOUNT-FILE.                                            PST47600
047600     READ ACCOUNT-FILE                                             PST47700
047700       AT END MOVE 'Y' TO WS-ACCT-EOF.                             PST47800
047800     EVALUATE WS-ACCTFILE-STATUS                                  PST47900
047900        WHEN '00'                                                  PST48000
048000            CONTINUE                                               PST48100
048100        WHEN '10'                                                  PST48200
048200            MOVE 'Y' TO WS-ACCT-EOF                                PST48300
048300        WHEN OTHER                                                 PST48400
048400            DISPLAY 'ACCOUNT FILE I/O ERROR ON READ. RC: '         PST48500
048500                    WS-ACCTFILE-STATUS                             PST48600
048600            MOVE 'Y' TO WS-ACCT-EOF                                PST48700
048700     END-EVALUATE.                                                 PST48800
048800*                                                                 PST48900
048900 722-STORE-ACCOUNT-ENTRY.                                          PST49000
049000     IF WS-ACCT-EOF NOT = 'Y'                                      PST49100
049100         ADD +1 TO WS-ACCT-COUNT                                   PST49200
049200         SET WS-ACCT-NDX TO WS-ACCT-COUNT                          PST49300
049300         MOVE ACT-FD-ID       TO WS-ACCT-ID(WS-ACCT-NDX)          PST49400
049400         MOVE ACT-FD-CUST-ID  TO WS-ACCT-CUST-ID(WS-ACCT-NDX)     PST49500
049500         MOVE ACT-FD-TYPE     TO WS-ACCT-TYPE(WS-ACCT-NDX)        PST49600
049600         MOVE ACT-FD-BALANCE  TO WS-ACCT-BAL-3                    PST49700
049700         MOVE WS-ACCT-BAL-3   TO WS-ACCT-BALANCE-3(WS-ACCT-NDX)   PST49800
049800         MOVE 'Y'             TO WS-ACCT-IN-USE(WS-ACCT-NDX)      PST49900
049900         PERFORM 721-READ-ACCOUNT-FILE                            PST50000
050000     END-IF.                                                       PST50100
050100*                                                                 PST50200
050200 750-REWRITE-ACCOUNT-FILE.                                         PST50300
050300     PERFORM 751-WRITE-ONE-ACCOUNT VARYING WS-ACCT-NDX FROM 1 BY 1 PST50400
050400             UNTIL WS-ACCT-NDX > WS-ACCT-COUNT.                    PST50500
050900*                                                                 PST51000
050901 751-WRITE-ONE-ACCOUNT.                                            PST51010
050902     MOVE WS-ACCT-ID(WS-ACCT-NDX)         TO ACTOUT-ID            PST51020
050903     MOVE WS-ACCT-CUST-ID(WS-ACCT-NDX)    TO ACTOUT-CUST-ID       PST51030
050904     MOVE WS-ACCT-TYPE(WS-ACCT-NDX)       TO ACTOUT-TYPE          PST51040
050905     MOVE WS-ACCT-BALANCE-3(WS-ACCT-NDX)  TO ACTOUT-BALANCE       PST51050
050906     WRITE ACTOUT-REC.                                             PST51060
051100*                                                                 PST51200
051200 790-CLOSE-FILES.                                                  PST51300
051300     CLOSE TRANSACTION-FILE                                       PST51400
051400           ACCOUNT-FILE                                            PST51500
051500           ACCOUNT-FILE-OUT                                        PST51600
051600           HISTORY-FILE                                            PST51700
051700           REPORT-FILE.                                            PST51800
051800*                                                                 PST51900
052800 850-REPORT-TRAN-STATS.                                            PST52900
052900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             PST53000
053000     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             PST53100
053100     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             PST53200
053200     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             PST53300
053300*                                                                 PST53400
053400     MOVE 'DEPOSIT   '         TO RPT-TRAN.                       PST53500
053500     MOVE NUM-DEP-REQUESTS     TO RPT-NUM-TRANS.                  PST53600
053600     MOVE NUM-DEP-PROCESSED    TO RPT-NUM-TRAN-PROC.              PST53700
053700     COMPUTE RPT-NUM-TRAN-ERR =                                   PST53800
053800                NUM-DEP-REQUESTS - NUM-DEP-PROCESSED.             PST53900
053900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   PST54000
054000*                                                                 PST54100
054100     MOVE 'WITHDRAWAL'         TO RPT-TRAN.                       PST54200
054200     MOVE NUM-WDR-REQUESTS     TO RPT-NUM-TRANS.                  PST54300
054300     MOVE NUM-WDR-PROCESSED    TO RPT-NUM-TRAN-PROC.              PST54400
054400     COMPUTE RPT-NUM-TRAN-ERR =                                   PST54500
054500                NUM-WDR-REQUESTS - NUM-WDR-PROCESSED.             PST54600
054600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   PST54700
054700*                                                                 PST54800
054800     MOVE 'PAYMENT   '         TO RPT-TRAN.                       PST54900
054900     MOVE NUM-PAY-REQUESTS     TO RPT-NUM-TRANS.                  PST55000
055000     MOVE NUM-PAY-PROCESSED    TO RPT-NUM-TRAN-PROC.              PST55100
055100     COMPUTE RPT-NUM-TRAN-ERR =                                   PST55200
055200                NUM-PAY-REQUESTS - NUM-PAY-PROCESSED.             PST55300
055300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   PST55400
055400*                                                                 PST55500
055500     MOVE 'TRANSFER  '         TO RPT-TRAN.                       PST55600
055600     MOVE NUM-XFR-REQUESTS     TO RPT-NUM-TRANS.                  PST55700
055700     MOVE NUM-XFR-PROCESSED    TO RPT-NUM-TRAN-PROC.              PST55800
055800     COMPUTE RPT-NUM-TRAN-ERR =                                   PST55900
055900                NUM-XFR-REQUESTS - NUM-XFR-PROCESSED.             PST56000
056000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   PST56100

000100***************************************************************  RPT00100
000200* LICENSED MATERIALS - PROPERTY OF FIRST CONSOLIDATED BANK       RPT00200
000300* ALL RIGHTS RESERVED                                            RPT00300
000400***************************************************************  RPT00400
000500 IDENTIFICATION DIVISION.                                        RPT00500
000600***************************************************************  RPT00600
000700 PROGRAM-ID.     BANKRPT.                                        RPT00700
000800 AUTHOR.         R TRAN.                                          RPT00800
000900 INSTALLATION.   FIRST CONSOLIDATED BANK - DATA PROCESSING.      RPT00900
001000 DATE-WRITTEN.   06/20/1988.                                     RPT01000
001100 DATE-COMPILED.                                                  RPT01100
001200 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.      RPT01200
001300*                                                                RPT01300
001400***************************************************************  RPT01400
001500* PROGRAM:  BANKRPT                                              RPT01500
001600*                                                                RPT01600
001700* NIGHTLY MANAGEMENT REPORT FOR THE ACCOUNT MASTER AND THE       RPT01700
001800* TRANSACTION HISTORY FILE.  RUNS AFTER BANKPOST HAS POSTED      RPT01800
001900* THE NIGHT'S TRANSACTION REQUESTS AND REWRITTEN ACCOUNT-MASTER  RPT01900
002000* SO THE BALANCES SHOWN HERE ARE CURRENT AS OF THE POSTING RUN.  RPT02000
002100*                                                                RPT02100
002200* FOUR INDEPENDENT PASSES OVER THE MASTER/HISTORY FILES:         RPT02200
002300*   300  TOTAL-BALANCE       - SUM OF EVERY ACCOUNT BALANCE.     RPT02300
002400*   400  BALANCE BY CUSTOMER - CONTROL BREAK ON ACCT-CUST-ID,    RPT02400
002500*        ASCENDING, ACCOUNTS SORTED IN MEMORY BY BANKSORT         RPT02500
002600*        SINCE THE MASTER IS NOT PHYSICALLY SORTED BY CUSTOMER.  RPT02600
002700*   500  RECENT-TXN-COUNT    - HISTORY RECORDS NEWER THAN THE    RPT02700
002800*        CUTOFF INSTANT ON THE RUN CARD.                          RPT02800
002900*   600  TOP-N-ACCOUNTS      - ACCOUNTS SORTED DESCENDING BY     RPT02900
003000*        BALANCE (BANKSORT AGAIN), FIRST N KEPT.                  RPT03000
003100*                                                                RPT03100
003200* RUN PARAMETERS COME IN ON A ONE-CARD RPTPARM FILE - TOP-N,     RPT03200
003300* THE LOOKBACK-DAYS FIGURE (DISPLAY ONLY, ON THE REPORT           RPT03300
003400* HEADING), AND A CUTOFF-TIMESTAMP ALREADY COMPUTED BY THE        RPT03400
003500* SCHEDULING JOB (THIS PROGRAM DOES NOT DO CALENDAR ARITHMETIC -  RPT03500
003600* OPERATIONS HANDS US AS-OF MINUS LOOKBACK, TO THE SECOND,        RPT03600
003700* ALREADY WORKED OUT ON THE CARD).  TXN-TIMESTAMP IS STORED       RPT03700
003800* CCYY-MM-DDTHH:MM:SSZ SO THE CUTOFF TEST IS A PLAIN               RPT03800
003850* ALPHANUMERIC COMPARE, NO DATE MATH NEEDED HERE EITHER - AND     RPT03850
003870* TWO POSTINGS ON THE SAME CALENDAR DAY ON OPPOSITE SIDES OF      RPT03870
003880* THE AS-OF INSTANT NO LONGER LAND IN THE SAME BUCKET.            RPT03880
003900*                                                                RPT03900
004000* CHANGE LOG                                                      RPT04000
004100* ----------                                                      RPT04100
004200* 1988-06-20  RTRAN   INITIAL VERSION (REQ BK-0033).              RPT04200
004300* 1991-02-14  RTRAN   ADDED THE GRAND TOTAL LINE AFTER OPERATIONS RPT04300
004400*                     COMPLAINED THE CUSTOMER SUBTOTALS DID NOT   RPT04400
004500*                     TIE BACK TO THE FRONT-PAGE TOTAL AT A       RPT04500
004600*                     GLANCE (REQ BK-0055).                       RPT04600
004700* 1998-11-30  DKOSS   Y2K REMEDIATION - CURRENT-YEAR EXPANDED     RPT04700
004800*                     TO 4 DIGITS ON THE REPORT HEADING (REQ      RPT04800
004900*                     BK-Y2K-004).                                RPT04900
005000* 2003-05-09  RTRAN   ACCOUNT BALANCE NOW CARRIED COMP-3 IN THE   RPT05000
005100*                     WORKING TABLE (ACCTWRK SPLIT-OUT), SAME     RPT05100
005200*                     CHANGE AS MADE IN BANKPOST (REQ BK-0117).   RPT05200
005300* 2004-06-08  MPELLA  REPLACED THE OLD SINGLE-PASS "FIRST N       RPT05300
005400*                     CUSTOMERS SEEN" SUBTOTAL LOGIC WITH A REAL  RPT05400
005500*                     SORT-THEN-BREAK PASS USING THE NEW           RPT05500
005600*                     CUST-ID-ASCENDING MODE OF BANKSORT - THE    RPT05600
005700*                     MASTER FILE IS NOT GUARANTEED SORTED BY     RPT05700
005800*                     CUSTOMER AND THE OLD LOGIC MISSED ACCOUNTS  RPT05800
005900*                     WHOSE CUSTOMER'S OTHER ACCOUNTS WERE NOT    RPT05900
006000*                     ADJACENT ON THE FILE (REQ BK-0331).         RPT06000
006100* 2011-02-09  DKOSS   TOP-N-ACCOUNTS NOW CAPPED AT THE RUN CARD'S RPT06100
006200*                     TOP-N VALUE INSTEAD OF A HARD-CODED 10      RPT06200
006300*                     (REQ BK-0402).                              RPT06300
006310* 2012-03-19  MPELLA  FILE-STATUS HOLDERS AND THE CUSTOMER-       RPT06310
006320*                     LOOKUP CELLS MOVED TO 77-LEVELS PER DP      RPT06320
006330*                     STANDARDS REVIEW; THE FILE-OPEN AND         RPT06330
006340*                     PARM-CARD-READ STEPS ARE NOW ONE            RPT06340
006350*                     PERFORMED RANGE (REQ BK-0473).              RPT06350
006360* 2012-04-02  MPELLA  502-TEST-ONE-HISTORY-RECORD WAS COMPARING   RPT06360
006361*                     TXN-BUSINESS-DATE (CALENDAR-DAY GRANULARITY)RPT06361
006362*                     AGAINST THE RUN CARD'S CUTOFF - TWO SAME-   RPT06362
006363*                     DAY POSTINGS ON EITHER SIDE OF THE AS-OF    RPT06363
006364*                     INSTANT COUNTED THE SAME.  RPTPARM'S        RPT06364
006365*                     CUTOFF FIELD AND WS-CUTOFF-DATE WIDENED TO  RPT06365
006366*                     A FULL TIMESTAMP AND THE COMPARE SWITCHED   RPT06366
006367*                     TO TXN-TIMESTAMP (REQ BK-0481).             RPT06367
006368* 2012-04-02  MPELLA  WS-SORT-NUM-KEY AND WS-TOPN-BALANCE ALSO   RPT06368
006369*                     WIDENED TO S9(11)V99 COMP-3 TO MATCH THE   RPT06369
006370*                     NEW ACCTCOPY BALANCE FIELD WIDTH (REQ      RPT06370
006371*                     BK-0481).                                 RPT06371
006400***************************************************************  RPT06400
006500 ENVIRONMENT DIVISION.                                            RPT06500
006600***************************************************************  RPT06600
006700 CONFIGURATION SECTION.                                           RPT06700
006800 SOURCE-COMPUTER.  IBM-370.                                       RPT06800
006900 OBJECT-COMPUTER.  IBM-370.                                       RPT06900
007000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            RPT07000
007100 INPUT-OUTPUT SECTION.                                            RPT07100
007200 FILE-CONTROL.                                                    RPT07200
007300     SELECT CUSTOMER-FILE ASSIGN TO CUSTMSTR                      RPT07300
007400            ORGANIZATION IS LINE SEQUENTIAL                       RPT07400
007500            ACCESS IS SEQUENTIAL                                  RPT07500
007600            FILE STATUS IS WS-CUSTFILE-STATUS.                    RPT07600
007700     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       RPT07700
007800            ORGANIZATION IS LINE SEQUENTIAL                       RPT07800
007900            ACCESS IS SEQUENTIAL                                  RPT07900
008000            FILE STATUS IS WS-ACCTFILE-STATUS.                    RPT08000
008100     SELECT HISTORY-FILE ASSIGN TO TRANHIST                       RPT08100
008200            ORGANIZATION IS LINE SEQUENTIAL                       RPT08200
008300            ACCESS IS SEQUENTIAL                                  RPT08300
008400            FILE STATUS IS WS-HISTFILE-STATUS.                    RPT08400
008500     SELECT PARM-CARD-FILE ASSIGN TO RPTPARM                      RPT08500
008600            ORGANIZATION IS LINE SEQUENTIAL                       RPT08600
008700            ACCESS IS SEQUENTIAL                                  RPT08700
008800            FILE STATUS IS WS-PARMFILE-STATUS.                    RPT08800
008900     SELECT REPORT-FILE ASSIGN TO RPTFILE                         RPT08900
009000            ORGANIZATION IS LINE SEQUENTIAL                       RPT09000
009100            ACCESS IS SEQUENTIAL                                  RPT09100
009200            FILE STATUS IS WS-RPTFILE-STATUS.                     RPT09200
009300***************************************************************  RPT09300
009400 DATA DIVISION.                                                   RPT09400
009500***************************************************************  RPT09500
009600 FILE SECTION.                                                    RPT09600
009700*                                                                RPT09700
009800 FD  CUSTOMER-FILE                                                RPT09800
009900     RECORDING MODE IS F                                          RPT09900
010000     BLOCK CONTAINS 0 RECORDS.                                    RPT10000
010100 01  CST-FD-REC.                                                  RPT10100
010200     COPY CUSTCOPY REPLACING ==:TAG:== BY ==CST-FD==.             RPT10200
010300*                                                                RPT10300
010400 FD  ACCOUNT-FILE                                                 RPT10400
010500     RECORDING MODE IS F                                          RPT10500
010600     BLOCK CONTAINS 0 RECORDS.                                    RPT10600
010700 01  ACT-FD-REC.                                                  RPT10700
010800     COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACT-FD==.             RPT10800
010900*                                                                RPT10900
011000 FD  HISTORY-FILE                                                 RPT11000
011100     RECORDING MODE IS F                                          RPT11100
011200     BLOCK CONTAINS 0 RECORDS.                                    RPT11200
011300 01  TRANSACTION-RECORD.                                          RPT11300
011400     COPY TRANREC.                                                RPT11400
011500*                                                                RPT11500
011600 FD  PARM-CARD-FILE                                                RPT11600
011700     RECORDING MODE IS F                                          RPT11700
011800     BLOCK CONTAINS 0 RECORDS.                                    RPT11800
011900 01  RPT-PARM-RECORD.                                              RPT11900
012000     05  RPC-TOP-N               PIC 9(03).                       RPT12000
012100     05  RPC-LOOKBACK-DAYS       PIC 9(03).                       RPT12100
012200     05  RPC-CUTOFF-TIMESTAMP    PIC X(20).                       RPT12200
012300     05  RPC-AS-OF-DATE          PIC X(10).                       RPT12300
012400     05  FILLER                  PIC X(44).                       RPT12400
012500*                                                                RPT12500
012600 FD  REPORT-FILE                                                  RPT12600
012700     RECORDING MODE IS F                                          RPT12700
012800     BLOCK CONTAINS 0 RECORDS.                                    RPT12800
012900 01  REPORT-RECORD               PIC X(132).                      RPT12900
013000***************************************************************  RPT13000
013100 WORKING-STORAGE SECTION.                                         RPT13100
013200***************************************************************  RPT13200
013300 01  SYSTEM-DATE-AND-TIME.                                        RPT13300
013400     05  CURRENT-DATE.                                            RPT13400
013500         10  CURRENT-CENT-YR         PIC 9(4).                    RPT13500
013600         10  CURRENT-MONTH           PIC 9(2).                    RPT13600
013700         10  CURRENT-DAY             PIC 9(2).                    RPT13700
013800     05  CURRENT-TIME.                                            RPT13800
013900         10  CURRENT-HOUR            PIC 9(2).                    RPT13900
014000         10  CURRENT-MINUTE          PIC 9(2).                    RPT14000
014100         10  CURRENT-SECOND          PIC 9(2).                    RPT14100
014200         10  CURRENT-HNDSEC          PIC 9(2).                    RPT14200
014300     05  CURRENT-CENT-YR-X REDEFINES CURRENT-CENT-YR              RPT14300
014400                                 PIC X(04).                       RPT14400
014500*                                                                RPT14500
014510*    FILE-STATUS HOLDERS BELONG TO NO PARTICULAR RECORD, SO      RPT14510
014520*    THEY ARE CARRIED AS 77-LEVELS.                              RPT14520
014530 77  WS-CUSTFILE-STATUS          PIC X(02) VALUE SPACES.          RPT14530
014540 77  WS-ACCTFILE-STATUS          PIC X(02) VALUE SPACES.          RPT14540
014550 77  WS-HISTFILE-STATUS          PIC X(02) VALUE SPACES.          RPT14550
014560 77  WS-PARMFILE-STATUS          PIC X(02) VALUE SPACES.          RPT14560
014570 77  WS-RPTFILE-STATUS           PIC X(02) VALUE SPACES.          RPT14570
014580 77  WS-LOOKUP-ID                PIC X(36).                       RPT14580
014590 77  WS-LOOKUP-IX                PIC S9(4) COMP VALUE +0.         RPT14590
014595 77  WS-LOOKUP-FOUND             PIC X(01) VALUE 'N'.             RPT14595
014600 01  WS-FIELDS.                                                    RPT14600
015200     05  WS-CUST-EOF             PIC X(01) VALUE 'N'.             RPT15200
015300     05  WS-HIST-EOF             PIC X(01) VALUE 'N'.             RPT15300
015301     05  WS-ACCT-EOF-SW          PIC X(01) VALUE 'N'.             RPT15301
015400     05  FILLER                  PIC X(04).                       RPT15400
015500*                                                                RPT15500
015600 01  WS-SUBSCRIPTS.                                                RPT15600
015700     05  WS-CUST-IX              PIC S9(4) COMP VALUE +0.         RPT15700
015800     05  WS-CUST-NDX             PIC S9(4) COMP VALUE +0.         RPT15800
015900     05  WS-CUST-COUNT           PIC S9(4) COMP VALUE +0.         RPT15900
016000     05  WS-ACCT-NDX             PIC S9(4) COMP VALUE +0.         RPT16000
016100     05  WS-ACCT-COUNT           PIC S9(4) COMP VALUE +0.         RPT16100
016200     05  WS-SORT-NDX             PIC S9(4) COMP VALUE +0.         RPT16200
016300     05  WS-BRK-NDX              PIC S9(4) COMP VALUE +0.         RPT16300
016400     05  WS-BRK-COUNT            PIC S9(4) COMP VALUE +0.         RPT16400
016500     05  WS-BRK-PTR              PIC S9(8) COMP VALUE +0.         RPT16500
016600     05  WS-TOPN-NDX             PIC S9(4) COMP VALUE +0.         RPT16600
016700     05  WS-TOPN-COUNT           PIC S9(4) COMP VALUE +0.         RPT16700
016800     05  WS-TOPN-PTR             PIC S9(8) COMP VALUE +0.         RPT16800
016850     05  FILLER                  PIC X(04).                       RPT16850
017200*                                                                RPT17200
017300 01  WS-RUN-PARMS.                                                 RPT17300
017400     05  WS-TOP-N-LIMIT          PIC S9(4) COMP VALUE +10.        RPT17400
017500     05  WS-LOOKBACK-DAYS        PIC 9(03) VALUE ZERO.            RPT17500
017600     05  WS-CUTOFF-TIMESTAMP     PIC X(20) VALUE SPACES.          RPT17600
017700     05  FILLER                  PIC X(04).                       RPT17700
017800*                                                                RPT17800
017900 01  WS-ACCUM-AREA.                                                RPT17900
018000     05  WS-TOTAL-BALANCE        PIC S9(13)V99 COMP-3.            RPT18000
018100     05  WS-TOTAL-BALANCE-X REDEFINES WS-TOTAL-BALANCE            RPT18100
018200                                 PIC X(08).                       RPT18200
018300     05  WS-GRAND-TOTAL          PIC S9(13)V99 COMP-3.            RPT18300
018400     05  WS-RECENT-TXN-COUNT     PIC 9(09) COMP-3.                RPT18400
018500     05  WS-BRK-RUNNING-SUBTOTAL PIC S9(13)V99 COMP-3.            RPT18500
018600     05  WS-BRK-LAST-CUST-ID     PIC X(36).                       RPT18600
018700     05  FILLER                  PIC X(04).                       RPT18700
018800*                                                                RPT18800
018900***************************************************************  RPT18900
019000* CUSTOMER MASTER TABLE - LOADED BY 710, LOOKED UP BY 420.       RPT19000
019100***************************************************************  RPT19100
019200 01  WS-CUST-TABLE.                                                RPT19200
019300     05  WS-CUST-ENTRY OCCURS 1 TO 20000 TIMES                    RPT19300
019400                DEPENDING ON WS-CUST-COUNT                        RPT19400
019500                INDEXED BY WS-CUST-TAB-NDX.                       RPT19500
019600         COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CUST==.        RPT19600
019700*                                                                RPT19700
019800***************************************************************  RPT19800
019900* ACCOUNT WORKING TABLE - LOADED BY 720, BALANCE HELD COMP-3.    RPT19900
020000***************************************************************  RPT20000
020100 01  WS-ACCOUNT-TABLE.                                             RPT20100
020200     05  WS-ACCT-ENTRY OCCURS 1 TO 20000 TIMES                    RPT20200
020300                DEPENDING ON WS-ACCT-COUNT                        RPT20300
020400                INDEXED BY WS-ACCT-NDX2.                           RPT20400
020500         COPY ACCTWRK REPLACING ==:TAG:== BY ==WS-ACCT==.         RPT20500
020600*                                                                RPT20600
020700***************************************************************  RPT20700
020800* GENERAL-PURPOSE SORT-WORK TABLE - LOADED FRESH FOR EACH CALL   RPT20800
020900* TO BANKSORT, ONCE FOR THE CUST-ID BREAK (MODE 'C') AND AGAIN   RPT20900
021000* FOR THE BALANCE RANKING (MODE 'B'). SAME LAYOUT AS BANKSORT'S  RPT21000
021100* LINKAGE SECTION - MUST STAY IN STEP WITH IT.                    RPT21100
021200***************************************************************  RPT21200
021300 01  WS-SORT-MODE                PIC X(01) VALUE SPACES.          RPT21300
021400 01  WS-SORT-COUNT               PIC S9(8) COMP VALUE +0.         RPT21400
021500 01  WS-SORT-TABLE.                                                RPT21500
021600     05  FILLER                  PIC X(04).                       RPT21600
021700     05  WS-SORT-ENTRY OCCURS 1 TO 20000 TIMES                    RPT21700
021800                DEPENDING ON WS-SORT-COUNT                        RPT21800
021900                INDEXED BY WS-SORT-TAB-NDX.                       RPT21900
022000         10  WS-SORT-ALPHA-KEY   PIC X(36).                       RPT22000
022100         10  WS-SORT-NUM-KEY     PIC S9(11)V99 COMP-3.            RPT22100
022200         10  WS-SORT-ORIG-IX     PIC S9(8) COMP.                  RPT22200
022300         10  FILLER              PIC X(04).                       RPT22300
022400*                                                                RPT22400
022500***************************************************************  RPT22500
022600* CUSTOMER-BREAK RESULT TABLE, BUILT BY 400, PRINTED BY 910.     RPT22600
022700***************************************************************  RPT22700
022800 01  WS-CUST-BREAK-TABLE.                                          RPT22800
022900     05  WS-BRK-ENTRY OCCURS 1 TO 20000 TIMES                     RPT22900
023000                DEPENDING ON WS-BRK-COUNT                         RPT23000
023100                INDEXED BY WS-BRK-TAB-NDX.                        RPT23100
023200         10  WS-BRK-CUST-ID      PIC X(36).                       RPT23200
023300         10  WS-BRK-CUST-NAME    PIC X(40).                       RPT23300
023400         10  WS-BRK-SUBTOTAL     PIC S9(13)V99 COMP-3.            RPT23400
023500         10  FILLER              PIC X(04).                       RPT23500
023600*                                                                RPT23600
023700***************************************************************  RPT23700
023800* TOP-N RESULT TABLE, BUILT BY 600, PRINTED BY 920.              RPT23800
023900***************************************************************  RPT23900
024000 01  WS-TOPN-TABLE.                                                RPT24000
024100     05  WS-TOPN-ENTRY OCCURS 1 TO 20000 TIMES                    RPT24100
024200                DEPENDING ON WS-TOPN-COUNT                        RPT24200
024300                INDEXED BY WS-TOPN-TAB-NDX.                       RPT24300
024400         10  WS-TOPN-ACCT-ID     PIC X(36).                       RPT24400
024500         10  WS-TOPN-ACCT-TYPE   PIC X(08).                       RPT24500
024600         10  WS-TOPN-BALANCE     PIC S9(11)V99 COMP-3.            RPT24600
024700         10  FILLER              PIC X(04).                       RPT24700
024800*                                                                RPT24800
024900***************************************************************  RPT24900
025000* PRINT LINES - ALL 132 BYTES, MODELED ON BANKPOST'S RPT GROUPS. RPT25000
025100***************************************************************  RPT25100
025200 01  RPT-TITLE-LINE.                                               RPT25200
025300     05  FILLER                  PIC X(01) VALUE SPACE.           RPT25300
025400     05  FILLER                  PIC X(11) VALUE 'BANK REPORT'.   RPT25400
025500     05  FILLER                  PIC X(08) VALUE SPACES.          RPT25500
025600     05  FILLER                  PIC X(06) VALUE 'DATE: '.        RPT25600
025700     05  RPT-MM                  PIC 99.                          RPT25700
025800     05  FILLER                  PIC X(01) VALUE '/'.             RPT25800
025900     05  RPT-DD                  PIC 99.                          RPT25900
026000     05  FILLER                  PIC X(01) VALUE '/'.             RPT26000
026100     05  RPT-CCYY                PIC 9999.                        RPT26100
026200     05  FILLER                  PIC X(93) VALUE SPACES.          RPT26200
026300*                                                                RPT26300
026400 01  RPT-TOTAL-BALANCE-LINE.                                       RPT26400
026500     05  FILLER                  PIC X(01) VALUE SPACE.           RPT26500
026600     05  FILLER                  PIC X(14) VALUE 'TOTAL BALANCE:'.RPT26600
026700     05  FILLER                  PIC X(15) VALUE SPACES.          RPT26700
026800     05  RPT-TOTAL-BALANCE-ED    PIC -(13)9.99.                   RPT26800
026900     05  FILLER                  PIC X(84) VALUE SPACES.          RPT26900
027000*                                                                RPT27000
027100 01  RPT-RECENT-TXN-LINE.                                          RPT27100
027200     05  FILLER                  PIC X(01) VALUE SPACE.           RPT27200
027300     05  FILLER                  PIC X(34)                       RPT27300
027400                 VALUE 'RECENT TRANSACTIONS (LAST'.                RPT27400
027500     05  RPT-LOOKBACK-DAYS-ED    PIC ZZ9.                          RPT27500
027600     05  FILLER                  PIC X(08) VALUE ' DAYS): '.       RPT27600
027700     05  RPT-RECENT-TXN-CNT-ED   PIC Z(8)9.                        RPT27700
027800     05  FILLER                  PIC X(75) VALUE SPACES.          RPT27800
027900*                                                                RPT27900
028000 01  RPT-BLANK-LINE              PIC X(132) VALUE SPACES.          RPT28000
028100*                                                                RPT28100
028200 01  RPT-CUST-SECTION-HDR1.                                        RPT28200
028300     05  FILLER                  PIC X(01) VALUE SPACE.           RPT28300
028400     05  FILLER                  PIC X(19) VALUE 'BALANCE BY CUSTOMER'.RPT28400
028500     05  FILLER                  PIC X(112) VALUE SPACES.          RPT28500
028600*                                                                RPT28600
028700 01  RPT-CUST-SECTION-HDR2.                                        RPT28700
028800     05  FILLER                  PIC X(01) VALUE SPACE.           RPT28800
028900     05  FILLER                  PIC X(13) VALUE 'CUSTOMER NAME'. RPT28900
029000     05  FILLER                  PIC X(28) VALUE SPACES.          RPT29000
029100     05  FILLER                  PIC X(13) VALUE 'TOTAL BALANCE'. RPT29100
029200     05  FILLER                  PIC X(77) VALUE SPACES.          RPT29200
029300*                                                                RPT29300
029400 01  RPT-CUST-DETAIL-LINE.                                         RPT29400
029500     05  FILLER                  PIC X(01) VALUE SPACE.           RPT29500
029600     05  RPT-CUST-NAME           PIC X(40).                       RPT29600
029700     05  FILLER                  PIC X(01) VALUE SPACE.           RPT29700
029800     05  RPT-CUST-BALANCE-ED     PIC -(13)9.99.                   RPT29800
029900     05  FILLER                  PIC X(71) VALUE SPACES.          RPT29900
030000*                                                                RPT30000
030100 01  RPT-GRAND-TOTAL-LINE.                                         RPT30100
030200     05  FILLER                  PIC X(01) VALUE SPACE.           RPT30200
030300     05  FILLER                  PIC X(11) VALUE 'GRAND TOTAL'.   RPT30300
030400     05  FILLER                  PIC X(29) VALUE SPACES.          RPT30400
030500     05  RPT-GRAND-TOTAL-ED      PIC -(13)9.99.                   RPT30500
030600     05  FILLER                  PIC X(73) VALUE SPACES.          RPT30600
030700*                                                                RPT30700
030800 01  RPT-TOPN-SECTION-HDR1.                                        RPT30800
030900     05  FILLER                  PIC X(01) VALUE SPACE.           RPT30900
031000     05  FILLER                  PIC X(04) VALUE 'TOP '.          RPT31000
031100     05  RPT-TOPN-HDR-N          PIC ZZ9.                          RPT31100
031200     05  FILLER                  PIC X(21) VALUE ' ACCOUNTS BY BALANCE'.RPT31200
031300     05  FILLER                  PIC X(102) VALUE SPACES.          RPT31300
031400*                                                                RPT31400
031500 01  RPT-TOPN-SECTION-HDR2.                                        RPT31500
031600     05  FILLER                  PIC X(01) VALUE SPACE.           RPT31600
031700     05  FILLER                  PIC X(10) VALUE 'ACCOUNT ID'.    RPT31700
031800     05  FILLER                  PIC X(27) VALUE SPACES.          RPT31800
031900     05  FILLER                  PIC X(04) VALUE 'TYPE'.          RPT31900
032000     05  FILLER                  PIC X(06) VALUE SPACES.          RPT32000
032100     05  FILLER                  PIC X(07) VALUE 'BALANCE'.       RPT32100
032200     05  FILLER                  PIC X(77) VALUE SPACES.          RPT32200
032300*                                                                RPT32300
032400 01  RPT-TOPN-DETAIL-LINE.                                         RPT32400
032500     05  FILLER                  PIC X(01) VALUE SPACE.           RPT32500
032600     05  RPT-TOPN-ACCT-ID-OUT    PIC X(36).                       RPT32600
032700     05  FILLER                  PIC X(01) VALUE SPACE.           RPT32700
032800     05  RPT-TOPN-TYPE-OUT       PIC X(08).                       RPT32800
032900     05  FILLER                  PIC X(04) VALUE SPACES.          RPT32900
033000     05  RPT-TOPN-BALANCE-ED     PIC -(9)9.99.                    RPT33000
034000     05  FILLER                  PIC X(66) VALUE SPACES.          RPT34000
034100*                                                                RPT34100
034200***************************************************************  RPT34200
034300* DEBUGGING-LAB HOLDOVER - QUICK NUMERIC PEEK AT A CHARACTER      RPT34300
034400* FIELD FROM THE TERMINAL DURING AN INTERACTIVE TEST SESSION.    RPT34400
034500* NOT REFERENCED IN NORMAL PRODUCTION RUNS.                       RPT34500
034600***************************************************************  RPT34600
034700 01  ABEND-TEST                  PIC X(2).                        RPT34700
034800 01  ABEND-TEST-N REDEFINES ABEND-TEST                            RPT34800
034900                                 PIC S9(3) COMP-3.                RPT34900
035000*                                                                RPT35000
035100***************************************************************  RPT35100
035200 PROCEDURE DIVISION.                                               RPT35200
035300***************************************************************  RPT35300
035400*                                                                RPT35400
035500 000-MAIN.                                                         RPT35500
035600     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                       RPT35600
035700     ACCEPT CURRENT-TIME FROM TIME.                                RPT35700
035800     DISPLAY 'BANKRPT STARTED DATE = ' CURRENT-MONTH '/'           RPT35800
035900            CURRENT-DAY '/' CURRENT-CENT-YR.                       RPT35900
036000     PERFORM 700-OPEN-FILES THRU 705-READ-PARM-CARD.               RPT36000
036200     PERFORM 710-LOAD-CUSTOMER-TABLE.                              RPT36200
036300     PERFORM 720-LOAD-ACCOUNT-TABLE.                               RPT36300
036400     PERFORM 300-ACCUMULATE-TOTAL-BALANCE.                         RPT36400
036500     PERFORM 400-BUILD-CUSTOMER-BREAK.                             RPT36500
036600     PERFORM 500-COUNT-RECENT-TRANSACTIONS.                        RPT36600
036700     PERFORM 600-RANK-TOP-ACCOUNTS.                                RPT36700
036800     PERFORM 900-PRINT-BANK-REPORT.                                RPT36800
036900     PERFORM 790-CLOSE-FILES.                                      RPT36900
037000     DISPLAY 'BANKRPT COMPLETED NORMALLY'.                         RPT37000
037100     GOBACK.                                                       RPT37100
037200*                                                                RPT37200
037300***************************************************************  RPT37300
037400* FILE OPEN / PARAMETER CARD                                       RPT37400
037500***************************************************************  RPT37500
037600 700-OPEN-FILES.                                                   RPT37600
037700     OPEN INPUT  CUSTOMER-FILE.                                    RPT37700
037800     OPEN INPUT  ACCOUNT-FILE.                                     RPT37800
037900     OPEN INPUT  HISTORY-FILE.                                     RPT37900
038000     OPEN INPUT  PARM-CARD-FILE.                                   RPT38000
038100     OPEN OUTPUT REPORT-FILE.                                      RPT38100
038200     IF WS-CUSTFILE-STATUS NOT = '00'                              RPT38200
038300        DISPLAY 'CUSTOMER-FILE OPEN ERROR. STATUS: '                RPT38300
038400                 WS-CUSTFILE-STATUS                                RPT38400
038500        MOVE 16 TO RETURN-CODE                                     RPT38500
038600     END-IF.                                                       RPT38600
038700     IF WS-ACCTFILE-STATUS NOT = '00'                              RPT38700
038800        DISPLAY 'ACCOUNT-FILE OPEN ERROR. STATUS: '                 RPT38800
038900                 WS-ACCTFILE-STATUS                                RPT38900
039000        MOVE 16 TO RETURN-CODE                                     RPT39000
039100     END-IF.                                                       RPT39100
039200     IF WS-HISTFILE-STATUS NOT = '00'                              RPT39200
039300        DISPLAY 'HISTORY-FILE OPEN ERROR. STATUS: '                 RPT39300
039400                 WS-HISTFILE-STATUS                                RPT39400
039500        MOVE 16 TO RETURN-CODE                                     RPT39500
039600     END-IF.                                                       RPT39600
039700*                                                                RPT39700
039800 705-READ-PARM-CARD.                                               RPT39800
039900     READ PARM-CARD-FILE                                           RPT39900
040000        AT END                                                     RPT40000
040100          DISPLAY 'RPTPARM MISSING - DEFAULTING TOP-N=10, '        RPT40100
040200                  'LOOKBACK=0, CUTOFF=SPACES'                       RPT40200
040300     END-READ.                                                     RPT40300
040400     IF WS-PARMFILE-STATUS = '00'                                  RPT40400
040500        MOVE RPC-TOP-N          TO WS-TOP-N-LIMIT                  RPT40500
040600        MOVE RPC-LOOKBACK-DAYS  TO WS-LOOKBACK-DAYS                RPT40600
040700        MOVE RPC-CUTOFF-TIMESTAMP TO WS-CUTOFF-TIMESTAMP           RPT40700
040800     END-IF.                                                       RPT40800
040900*                                                                RPT40900
041000***************************************************************  RPT41000
041100* LOAD CUSTOMER TABLE (KEYED SEARCH BY 420/421 LATER)             RPT41100
041200***************************************************************  RPT41200
041300 710-LOAD-CUSTOMER-TABLE.                                          RPT41300
041400     MOVE ZERO TO WS-CUST-COUNT.                                   RPT41400
041500     PERFORM 711-READ-CUSTOMER-FILE.                               RPT41500
041600     PERFORM 712-STORE-CUSTOMER-ENTRY UNTIL WS-CUST-EOF = 'Y'.     RPT41600
041700*                                                                RPT41700
041800 711-READ-CUSTOMER-FILE.                                           RPT41800
041900     READ CUSTOMER-FILE                                            RPT41900
042000        AT END MOVE 'Y' TO WS-CUST-EOF                             RPT42000
042100     END-READ.                                                     RPT42100
042200*                                                                RPT42200
042300 712-STORE-CUSTOMER-ENTRY.                                         RPT42300
042400     ADD +1 TO WS-CUST-COUNT.                                      RPT42400
042500     SET WS-CUST-TAB-NDX TO WS-CUST-COUNT.                         RPT42500
042600     MOVE CST-FD-ID          TO WS-CUST-ID(WS-CUST-TAB-NDX).       RPT42600
042700     MOVE CST-FD-NAME        TO WS-CUST-NAME(WS-CUST-TAB-NDX).     RPT42700
042800     MOVE CST-FD-EMAIL       TO WS-CUST-EMAIL(WS-CUST-TAB-NDX).    RPT42800
042900     PERFORM 711-READ-CUSTOMER-FILE.                               RPT42900
043000*                                                                RPT43000
043100***************************************************************  RPT43100
043200* LOAD ACCOUNT TABLE - BALANCE CONVERTED TO COMP-3 ON THE WAY IN. RPT43200
043300***************************************************************  RPT43300
043400 720-LOAD-ACCOUNT-TABLE.                                           RPT43400
043500     MOVE ZERO TO WS-ACCT-COUNT.                                   RPT43500
043600     PERFORM 721-READ-ACCOUNT-FILE.                                RPT43600
043700     PERFORM 722-STORE-ACCOUNT-ENTRY UNTIL WS-ACCT-EOF-SW = 'Y'.  RPT43700
043800*                                                                RPT43800
043900 721-READ-ACCOUNT-FILE.                                            RPT43900
044000     READ ACCOUNT-FILE                                             RPT44000
044100        AT END MOVE 'Y' TO WS-ACCT-EOF-SW                          RPT44100
044200     END-READ.                                                     RPT44200
044300*                                                                RPT44300
044400 722-STORE-ACCOUNT-ENTRY.                                          RPT44400
044500     ADD +1 TO WS-ACCT-COUNT.                                      RPT44500
044600     SET WS-ACCT-NDX2 TO WS-ACCT-COUNT.                            RPT44600
044700     MOVE ACT-FD-ID          TO WS-ACCT-ID(WS-ACCT-NDX2).          RPT44700
044800     MOVE ACT-FD-CUST-ID     TO WS-ACCT-CUST-ID(WS-ACCT-NDX2).     RPT44800
044900     MOVE ACT-FD-TYPE        TO WS-ACCT-TYPE(WS-ACCT-NDX2).        RPT44900
045000     MOVE ACT-FD-BALANCE     TO WS-ACCT-BALANCE-3(WS-ACCT-NDX2).   RPT45000
045100     MOVE 'Y'                TO WS-ACCT-IN-USE(WS-ACCT-NDX2).      RPT45100
045200     PERFORM 721-READ-ACCOUNT-FILE.                                RPT45200
045300*                                                                RPT45300
045400***************************************************************  RPT45400
045500* PASS 1 - TOTAL BALANCE                                          RPT45500
045600***************************************************************  RPT45600
045700 300-ACCUMULATE-TOTAL-BALANCE.                                     RPT45700
045800     MOVE ZERO TO WS-TOTAL-BALANCE.                                RPT45800
045900     PERFORM 301-ADD-ONE-BALANCE                                   RPT45900
046000             VARYING WS-ACCT-NDX2 FROM 1 BY 1                      RPT46000
046100             UNTIL WS-ACCT-NDX2 > WS-ACCT-COUNT.                   RPT46100
046200*                                                                RPT46200
046300 301-ADD-ONE-BALANCE.                                              RPT46300
046400     ADD WS-ACCT-BALANCE-3(WS-ACCT-NDX2) TO WS-TOTAL-BALANCE.      RPT46400
046500*                                                                RPT46500
046600***************************************************************  RPT46600
046700* PASS 2 - BALANCE BY CUSTOMER (SORT THEN CONTROL BREAK)          RPT46700
046800***************************************************************  RPT46800
046900 400-BUILD-CUSTOMER-BREAK.                                         RPT46900
047000     MOVE ZERO TO WS-BRK-COUNT.                                    RPT47000
047100     MOVE SPACES TO WS-BRK-LAST-CUST-ID.                           RPT47100
047200     MOVE ZERO TO WS-BRK-RUNNING-SUBTOTAL.                         RPT47200
047300     IF WS-ACCT-COUNT = 0                                          RPT47300
047400         GO TO 400-EXIT                                            RPT47400
047500     END-IF.                                                       RPT47500
047600     MOVE WS-ACCT-COUNT TO WS-SORT-COUNT.                          RPT47600
047700     MOVE 'C' TO WS-SORT-MODE.                                     RPT47700
047800     PERFORM 401-LOAD-SORT-ENTRY                                   RPT47800
047900             VARYING WS-ACCT-NDX2 FROM 1 BY 1                      RPT47900
048000             UNTIL WS-ACCT-NDX2 > WS-ACCT-COUNT.                   RPT48000
048100     CALL 'BANKSORT' USING WS-SORT-MODE WS-SORT-COUNT              RPT48100
048200                           WS-SORT-TABLE.                          RPT48200
048300     PERFORM 402-WALK-ONE-SORTED-ACCOUNT                           RPT48300
048400             VARYING WS-SORT-TAB-NDX FROM 1 BY 1                   RPT48400
048500             UNTIL WS-SORT-TAB-NDX > WS-SORT-COUNT.                RPT48500
048600     PERFORM 410-CUSTOMER-BREAK-WRITE.                             RPT48600
048700 400-EXIT.                                                         RPT48700
048800     EXIT.                                                         RPT48800
048900*                                                                RPT48900
049000 401-LOAD-SORT-ENTRY.                                              RPT49000
049100     MOVE WS-ACCT-CUST-ID(WS-ACCT-NDX2)                            RPT49100
049200                       TO WS-SORT-ALPHA-KEY(WS-ACCT-NDX2).         RPT49200
049300     MOVE WS-ACCT-BALANCE-3(WS-ACCT-NDX2)                          RPT49300
049400                       TO WS-SORT-NUM-KEY(WS-ACCT-NDX2).           RPT49400
049500     MOVE WS-ACCT-NDX2       TO WS-SORT-ORIG-IX(WS-ACCT-NDX2).     RPT49500
049600*                                                                RPT49600
049700 402-WALK-ONE-SORTED-ACCOUNT.                                      RPT49700
049800     MOVE WS-SORT-ORIG-IX(WS-SORT-TAB-NDX) TO WS-BRK-PTR.          RPT49800
049900     IF WS-SORT-ALPHA-KEY(WS-SORT-TAB-NDX) NOT =                    RPT49900
049901                WS-BRK-LAST-CUST-ID                                 RPT49901
050000        IF WS-SORT-TAB-NDX > 1                                     RPT50000
050100            PERFORM 410-CUSTOMER-BREAK-WRITE                       RPT50100
050200        END-IF                                                     RPT50200
050300        MOVE WS-SORT-ALPHA-KEY(WS-SORT-TAB-NDX)                    RPT50300
050400                          TO WS-BRK-LAST-CUST-ID                   RPT50400
050500        MOVE ZERO TO WS-BRK-RUNNING-SUBTOTAL                       RPT50500
050600     END-IF.                                                       RPT50600
050700     ADD WS-ACCT-BALANCE-3(WS-BRK-PTR) TO WS-BRK-RUNNING-SUBTOTAL. RPT50700
050800*                                                                RPT50800
050900 410-CUSTOMER-BREAK-WRITE.                                         RPT50900
051000     ADD +1 TO WS-BRK-COUNT.                                       RPT51000
051100     SET WS-BRK-TAB-NDX TO WS-BRK-COUNT.                           RPT51100
051200     MOVE WS-BRK-LAST-CUST-ID TO WS-BRK-CUST-ID(WS-BRK-TAB-NDX).   RPT51200
051300     MOVE WS-BRK-RUNNING-SUBTOTAL                                  RPT51300
051400                       TO WS-BRK-SUBTOTAL(WS-BRK-TAB-NDX).         RPT51400
051500     PERFORM 420-LOOKUP-CUSTOMER-NAME.                             RPT51500
051600     IF WS-LOOKUP-FOUND = 'Y'                                      RPT51600
051700        MOVE WS-CUST-NAME(WS-LOOKUP-IX)                            RPT51700
051800                       TO WS-BRK-CUST-NAME(WS-BRK-TAB-NDX)         RPT51800
051900     ELSE                                                          RPT51900
052000        MOVE 'CUSTOMER NOT ON FILE'                                RPT52000
052100                       TO WS-BRK-CUST-NAME(WS-BRK-TAB-NDX)         RPT52100
052200     END-IF.                                                       RPT52200
052300*                                                                RPT52300
052400 420-LOOKUP-CUSTOMER-NAME.                                         RPT52400
052500     MOVE WS-BRK-LAST-CUST-ID TO WS-LOOKUP-ID.                     RPT52500
052600     MOVE 'N' TO WS-LOOKUP-FOUND.                                  RPT52600
052700     PERFORM 421-SEARCH-ONE-CUSTOMER                               RPT52700
052800             VARYING WS-CUST-NDX FROM 1 BY 1                       RPT52800
052900             UNTIL WS-CUST-NDX > WS-CUST-COUNT                     RPT52900
053000                OR WS-LOOKUP-FOUND = 'Y'.                          RPT53000
053100*                                                                RPT53100
053200 421-SEARCH-ONE-CUSTOMER.                                          RPT53200
053300     SET WS-CUST-TAB-NDX TO WS-CUST-NDX.                           RPT53300
053400     IF WS-CUST-ID(WS-CUST-TAB-NDX) = WS-LOOKUP-ID                 RPT53400
053500        SET WS-LOOKUP-IX TO WS-CUST-TAB-NDX                        RPT53500
053600        MOVE 'Y' TO WS-LOOKUP-FOUND                                RPT53600
053700     END-IF.                                                       RPT53700
053800*                                                                RPT53800
053900***************************************************************  RPT53900
054000* PASS 3 - RECENT TRANSACTION COUNT                               RPT54000
054100***************************************************************  RPT54100
054200 500-COUNT-RECENT-TRANSACTIONS.                                    RPT54200
054300     MOVE ZERO TO WS-RECENT-TXN-COUNT.                             RPT54300
054400     PERFORM 501-READ-HISTORY-FILE.                                RPT54400
054500     PERFORM 502-TEST-ONE-HISTORY-RECORD UNTIL WS-HIST-EOF = 'Y'. RPT54500
054600*                                                                RPT54600
054700 501-READ-HISTORY-FILE.                                            RPT54700
054800     READ HISTORY-FILE                                             RPT54800
054900        AT END MOVE 'Y' TO WS-HIST-EOF                             RPT54900
055000     END-READ.                                                     RPT55000
055100*                                                                RPT55100
055200 502-TEST-ONE-HISTORY-RECORD.                                      RPT55200
055300     IF TXN-TIMESTAMP > WS-CUTOFF-TIMESTAMP                        RPT55300
055400        ADD +1 TO WS-RECENT-TXN-COUNT                              RPT55400
055500     END-IF.                                                       RPT55500
055600     PERFORM 501-READ-HISTORY-FILE.                                RPT55600
055700*                                                                RPT55700
055800***************************************************************  RPT55800
055900* PASS 4 - TOP-N ACCOUNTS BY BALANCE, DESCENDING                  RPT55900
056000***************************************************************  RPT56000
056100 600-RANK-TOP-ACCOUNTS.                                            RPT56100
056200     MOVE ZERO TO WS-TOPN-COUNT.                                   RPT56200
056300     IF WS-ACCT-COUNT = 0                                          RPT56300
056400         GO TO 600-EXIT                                            RPT56400
056500     END-IF.                                                       RPT56500
056600     MOVE WS-ACCT-COUNT TO WS-SORT-COUNT.                          RPT56600
056700     MOVE 'B' TO WS-SORT-MODE.                                     RPT56700
056800     PERFORM 601-LOAD-TOPN-SORT-ENTRY                              RPT56800
056900             VARYING WS-ACCT-NDX2 FROM 1 BY 1                      RPT56900
057000             UNTIL WS-ACCT-NDX2 > WS-ACCT-COUNT.                   RPT57000
057100     CALL 'BANKSORT' USING WS-SORT-MODE WS-SORT-COUNT              RPT57100
057200                           WS-SORT-TABLE.                          RPT57200
057300     PERFORM 602-COPY-ONE-TOPN-ENTRY                               RPT57300
057400             VARYING WS-SORT-TAB-NDX FROM 1 BY 1                   RPT57400
057500             UNTIL WS-SORT-TAB-NDX > WS-SORT-COUNT                 RPT57500
057600                OR WS-TOPN-COUNT >= WS-TOP-N-LIMIT.                RPT57600
057700 600-EXIT.                                                         RPT57700
057800     EXIT.                                                         RPT57800
057900*                                                                RPT57900
058000 601-LOAD-TOPN-SORT-ENTRY.                                         RPT58000
058100     MOVE WS-ACCT-ID(WS-ACCT-NDX2)                                 RPT58100
058200                       TO WS-SORT-ALPHA-KEY(WS-ACCT-NDX2).         RPT58200
058300     MOVE WS-ACCT-BALANCE-3(WS-ACCT-NDX2)                          RPT58300
058400                       TO WS-SORT-NUM-KEY(WS-ACCT-NDX2).           RPT58400
058500     MOVE WS-ACCT-NDX2       TO WS-SORT-ORIG-IX(WS-ACCT-NDX2).     RPT58500
058600*                                                                RPT58600
058700 602-COPY-ONE-TOPN-ENTRY.                                          RPT58700
058800     ADD +1 TO WS-TOPN-COUNT.                                      RPT58800
058900     SET WS-TOPN-TAB-NDX TO WS-TOPN-COUNT.                         RPT58900
059000     MOVE WS-SORT-ORIG-IX(WS-SORT-TAB-NDX) TO WS-TOPN-PTR.         RPT59000
059100     MOVE WS-ACCT-ID(WS-TOPN-PTR)                                  RPT59100
059200                       TO WS-TOPN-ACCT-ID(WS-TOPN-TAB-NDX).        RPT59200
059300     MOVE WS-ACCT-TYPE(WS-TOPN-PTR)                                RPT59300
059400                       TO WS-TOPN-ACCT-TYPE(WS-TOPN-TAB-NDX).      RPT59400
059500     MOVE WS-ACCT-BALANCE-3(WS-TOPN-PTR)                           RPT59500
059600                       TO WS-TOPN-BALANCE(WS-TOPN-TAB-NDX).        RPT59600
059700*                                                                RPT59700
059800***************************************************************  RPT59800
059900* PRINT DRIVER - EVERYTHING ABOVE IS ALREADY IN WORKING STORAGE. RPT59900
060000***************************************************************  RPT60000
060100 900-PRINT-BANK-REPORT.                                            RPT60100
060200     PERFORM 901-PRINT-REPORT-HEADING.                             RPT60200
060300     PERFORM 910-PRINT-CUSTOMER-SECTION.                           RPT60300
060400     PERFORM 920-PRINT-TOPN-SECTION.                               RPT60400
060500*                                                                 RPT60500
060600 901-PRINT-REPORT-HEADING.                                          RPT60600
060700     MOVE CURRENT-CENT-YR TO RPT-CCYY.                             RPT60700
060800     MOVE CURRENT-MONTH   TO RPT-MM.                               RPT60800
060900     MOVE CURRENT-DAY     TO RPT-DD.                               RPT60900
061000     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.                      RPT61000
061100     MOVE WS-TOTAL-BALANCE TO RPT-TOTAL-BALANCE-ED.                RPT61100
061200     WRITE REPORT-RECORD FROM RPT-TOTAL-BALANCE-LINE.              RPT61200
061300     MOVE WS-LOOKBACK-DAYS TO RPT-LOOKBACK-DAYS-ED.                RPT61300
061400     MOVE WS-RECENT-TXN-COUNT TO RPT-RECENT-TXN-CNT-ED.            RPT61400
061500     WRITE REPORT-RECORD FROM RPT-RECENT-TXN-LINE.                 RPT61500
061600     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                      RPT61600
061700*                                                                RPT61700
061800 910-PRINT-CUSTOMER-SECTION.                                       RPT61800
061900     WRITE REPORT-RECORD FROM RPT-CUST-SECTION-HDR1.               RPT61900
062000     WRITE REPORT-RECORD FROM RPT-CUST-SECTION-HDR2.               RPT62000
062100     MOVE ZERO TO WS-GRAND-TOTAL.                                  RPT62100
062200     PERFORM 911-PRINT-ONE-CUSTOMER-LINE                           RPT62200
062300             VARYING WS-BRK-TAB-NDX FROM 1 BY 1                    RPT62300
062400             UNTIL WS-BRK-TAB-NDX > WS-BRK-COUNT.                  RPT62400
062500     MOVE WS-GRAND-TOTAL TO RPT-GRAND-TOTAL-ED.                    RPT62500
062600     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE.                RPT62600
062700     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                      RPT62700
062800*                                                                RPT62800
062900 911-PRINT-ONE-CUSTOMER-LINE.                                      RPT62900
063000     MOVE WS-BRK-CUST-NAME(WS-BRK-TAB-NDX) TO RPT-CUST-NAME.       RPT63000
063100     MOVE WS-BRK-SUBTOTAL(WS-BRK-TAB-NDX) TO RPT-CUST-BALANCE-ED.  RPT63100
063200     WRITE REPORT-RECORD FROM RPT-CUST-DETAIL-LINE.                RPT63200
063300     ADD WS-BRK-SUBTOTAL(WS-BRK-TAB-NDX) TO WS-GRAND-TOTAL.        RPT63300
063400*                                                                RPT63400
063500 920-PRINT-TOPN-SECTION.                                           RPT63500
063600     MOVE WS-TOP-N-LIMIT TO RPT-TOPN-HDR-N.                        RPT63600
063700     WRITE REPORT-RECORD FROM RPT-TOPN-SECTION-HDR1.               RPT63700
063800     WRITE REPORT-RECORD FROM RPT-TOPN-SECTION-HDR2.               RPT63800
063900     PERFORM 921-PRINT-ONE-TOPN-LINE                               RPT63900
064000             VARYING WS-TOPN-TAB-NDX FROM 1 BY 1                   RPT64000
064100             UNTIL WS-TOPN-TAB-NDX > WS-TOPN-COUNT.                RPT64100
064200*                                                                RPT64200
064300 921-PRINT-ONE-TOPN-LINE.                                          RPT64300
064400     MOVE WS-TOPN-ACCT-ID(WS-TOPN-TAB-NDX) TO RPT-TOPN-ACCT-ID-OUT.RPT64400
064500     MOVE WS-TOPN-ACCT-TYPE(WS-TOPN-TAB-NDX) TO RPT-TOPN-TYPE-OUT. RPT64500
064600     MOVE WS-TOPN-BALANCE(WS-TOPN-TAB-NDX) TO RPT-TOPN-BALANCE-ED. RPT64600
064700     WRITE REPORT-RECORD FROM RPT-TOPN-DETAIL-LINE.                RPT64700
064800*                                                                 RPT64800
064900***************************************************************  RPT64900
065000* CLEANUP                                                          RPT65000
065100***************************************************************  RPT65100
065200 790-CLOSE-FILES.                                                  RPT65200
065300     CLOSE CUSTOMER-FILE.                                          RPT65300
065400     CLOSE ACCOUNT-FILE.                                           RPT65400
065500     CLOSE HISTORY-FILE.                                           RPT65500
065600     CLOSE PARM-CARD-FILE.                                         RPT65600
065700     CLOSE REPORT-FILE.                                            RPT65700
